000100*---------------------------------------------------------------*
000200* HFLOFORM  --  DISPLAY-line layouts for the GAUHFLO high-flow   *
000300*               console report.  Built up the same way          *
000400*               ERROR-DISPLAY-LINE is built in the older gauge   *
000500*               programs -- literal FILLER text plus data        *
000600*               fields, then one DISPLAY of the whole 01.        *
000700*---------------------------------------------------------------*
000800 01  HL-INTRO-LINE-1.
000900     05  FILLER  PIC X(58) VALUE
001000         'Comparing current data to historical 90th percentile '.
001100     05  FILLER  PIC X(12) VALUE 'thresholds..'.
001200     05  FILLER  PIC X(01) VALUE '.'.
001300 01  HL-INTRO-LINE-2.
001400     05  FILLER  PIC X(26) VALUE 'High flow sites detected:'.
001500     05  FILLER  PIC X(54) VALUE SPACE.
001600 01  HL-SITE-LINE.
001700     05  FILLER         PIC X(04) VALUE '  - '.
001800     05  HLS-SITE-NO    PIC X(15) VALUE SPACE.
001900     05  FILLER         PIC X(02) VALUE ': '.
002000     05  HLS-SITE-NAME  PIC X(50) VALUE SPACE.
002100 01  HL-NONE-LINE.
002200     05  FILLER  PIC X(39) VALUE
002300         'No sites above 90th percentile today.'.
002400     05  FILLER  PIC X(41) VALUE SPACE.
