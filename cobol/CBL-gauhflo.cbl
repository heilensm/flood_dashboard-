000100*===============================================================*
000200* PROGRAM NAME:    GAUHFLO
000300* ORIGINAL AUTHOR: M K PRICE
000400*REMARKS. COMPARES TODAY'S NORTH AND SOUTH DISTRICT READINGS
000500*         AGAINST THE 90TH-PERCENTILE BASELINE AND TELLS THE
000600*         FLOOD DESK WHICH SITES ARE RUNNING AT OR ABOVE THEIR
000700*         HISTORICAL HIGH-FLOW LINE.  REPLACES THE OLD GREEN
000800*         BAR LISTING THE DESK USED TO MARK UP BY HAND.
000900*
001000* MAINTENANCE LOG
001100* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001200* --------- ------------  ---------------------------------------
001300* 11/19/90 M K PRICE       CREATED.  JOINS NORTH-VA/SOUTH-VA      111990  
001400*                          READINGS TO THE P90-BASELINE FILE VIA  111990  
001500*                          THE NEW GAUP90LK LOOKUP SUBPROGRAM.    111990  
001600* 02/06/93 D ABERNATHY     REQ 93-0314.  HIGH-FLOW-SITE-TABLE     020693  
001700*                          RAISED TO 999 SITES.                   020693  
001800* 07/28/95 D ABERNATHY     REQ 95-0645.  ONE REGION FILE MISSING  072895  
001900*                          IS NOW A WARNING; BOTH MISSING ABORTS  072895  
002000*                          THE STEP WITH CONDITION CODE 16.       072895  
002100* 01/11/99 S WINSLOW       Y2K REMEDIATION.  GR-TIMESTAMP-UTC WAS 011199  
002200*                          ALREADY 4-DIGIT YEAR; NO CHANGE MADE.  011199  
002300* 10/15/04 J CHU           REQ 04-0927.  UNPARSEABLE TIMESTAMP NOW101504  
002400*                          DROPPED INSTEAD OF ABENDING THE DATE   101504  
002500*                          MATH ROUTINE.                          101504  
002600* 03/11/09 T OKONKWO       REQ 09-0088.  PROGRAM NOW CHECKS FOR A 031109  
002700*                          MISSING/EMPTY P90-BASELINE FILE ITSELF 031109  
002800*                          BEFORE THE FIRST CALL TO GAUP90LK AND  031109  
002900*                          ABORTS WITH CONDITION CODE 16 INSTEAD  031109
003000*                          OF LETTING EVERY LOOKUP FAIL QUIETLY.  031109
003010* 07/08/06 J CHU           REQ 06-0541.  3000-LOOKUP-AND-WRITE    070806
003020*                          TREATED A MATCHED BASELINE OF ZERO     070806
003030*                          (DRY STREAMBED DAYS) AS A GOOD DIVISOR 070806
003040*                          AND COULD ABEND.  A ZERO P90-FLOW-CFS  070806
003050*                          NOW FALLS THROUGH TO THE SAME          070806
003060*                          LOW-VALUES HANDLING AS NO MATCH AT ALL.070806
003100*===============================================================*
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    GAUHFLO.
003400 AUTHOR.        M K PRICE.
003500 INSTALLATION.  COMMONWEALTH WATER RESOURCES DATA CENTER.
003600 DATE-WRITTEN.  11/19/90.
003700 DATE-COMPILED.
003800 SECURITY.      NON-CONFIDENTIAL.
003900*===============================================================*
004000 ENVIRONMENT DIVISION.
004100*---------------------------------------------------------------*
004200 CONFIGURATION SECTION.
004300*---------------------------------------------------------------*
004400 SOURCE-COMPUTER. IBM-3081.
004500 OBJECT-COMPUTER. IBM-3081.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS NUMERIC-GAUGE-ID IS '0' THRU '9'
004900     UPSI-0 ON STATUS IS HFLO-RERUN-REQUESTED.
005000*---------------------------------------------------------------*
005100 INPUT-OUTPUT SECTION.
005200*---------------------------------------------------------------*
005300 FILE-CONTROL.
005400     SELECT GAUGE-NORTH-IN  ASSIGN TO GAUNORTH
005500         FILE STATUS IS GNF-STATUS.
005600     SELECT GAUGE-SOUTH-IN  ASSIGN TO GAUSOUTH
005700         FILE STATUS IS GSF-STATUS.
005800     SELECT HIGH-FLOW-OUT   ASSIGN TO HFLOOUT.
005900*---------------------------------------------------------------*
006000* P90-CHECK-FILE IS OPENED AND CLOSED ONCE, BEFORE ANY CALL TO *
006100* GAUP90LK, SO THIS PROGRAM -- NOT THE LOOKUP SUBPROGRAM -- IS *
006200* THE ONE THAT ABORTS WHEN THE BASELINE FILE IS MISSING OR HAS *
006300* NO ROWS, PER THE FLOOD DESK'S REQUIREMENT THAT A HIGH-FLOW RUN *
006400* WITH NO BASELINE TO COMPARE AGAINST IS NOT ALLOWED TO PROCEED. *
006500*---------------------------------------------------------------*
006600     SELECT P90-CHECK-FILE  ASSIGN TO P90OUT
006700         ORGANIZATION IS INDEXED
006800         ACCESS MODE  IS SEQUENTIAL
006900         RECORD KEY   IS P90-KEY OF P90-BASELINE
007000         FILE STATUS  IS P9C-STATUS.
007100*===============================================================*
007200 DATA DIVISION.
007300*---------------------------------------------------------------*
007400 FILE SECTION.
007500*---------------------------------------------------------------*
007600 FD  GAUGE-NORTH-IN RECORDING MODE F.
007700     COPY GAUGEREC.
007800*---------------------------------------------------------------*
007900 FD  GAUGE-SOUTH-IN RECORDING MODE F.
008000 01  GAUGE-SOUTH-RECORD.
008100     05  GSR-SITE-NO              PIC X(15).
008200     05  GSR-SITE-NAME            PIC X(50).
008300     05  GSR-TIMESTAMP-UTC        PIC X(16).
008400     05  GSR-FLOW-CFS             PIC S9(07)V99.
008500     05  GSR-LATITUDE             PIC S9(03)V9(06).
008600     05  GSR-LONGITUDE            PIC S9(03)V9(06).
008700     05  FILLER                   PIC X(12).
008800*---------------------------------------------------------------*
008900 FD  HIGH-FLOW-OUT RECORDING MODE F.
009000     COPY HFLOREC.
009100*---------------------------------------------------------------*
009200 FD  P90-CHECK-FILE.
009300     COPY P90REC.
009400*---------------------------------------------------------------*
009500 WORKING-STORAGE SECTION.
009600*---------------------------------------------------------------*
009700 01  WS-SWITCHES-SUBSCRIPTS-MISC.
009800     05  GNF-STATUS                PIC X(02) VALUE '00'.
009900         88  GNF-OK                          VALUE '00'.
010000         88  GNF-EOF                         VALUE '10'.
010100         88  GNF-NOT-FOUND                   VALUE '35'.
010200     05  GSF-STATUS                PIC X(02) VALUE '00'.
010300         88  GSF-OK                          VALUE '00'.
010400         88  GSF-EOF                         VALUE '10'.
010500         88  GSF-NOT-FOUND                    VALUE '35'.
010600     05  WS-NORTH-FILE-MISSING-SW   PIC X(01) VALUE 'N'.
010700         88  WS-NORTH-FILE-MISSING            VALUE 'Y'.
010800     05  WS-SOUTH-FILE-MISSING-SW   PIC X(01) VALUE 'N'.
010900         88  WS-SOUTH-FILE-MISSING            VALUE 'Y'.
011000     05  P9C-STATUS                 PIC X(02) VALUE '00'.
011100         88  P9C-OK                           VALUE '00'.
011200     05  WS-BASELINE-MISSING-SW     PIC X(01) VALUE 'N'.
011300         88  WS-BASELINE-MISSING               VALUE 'Y'.
011400     05  WS-ROWS-READ                PIC 9(07) COMP VALUE 0.
011500     05  WS-ROWS-DROPPED             PIC 9(07) COMP VALUE 0.
011600     05  WS-ROWS-WRITTEN             PIC 9(07) COMP VALUE 0.
011700     05  WS-HIGH-FLOW-ROWS           PIC 9(07) COMP VALUE 0.
011800     05  FILLER                      PIC X(04).
011900*---------------------------------------------------------------*
012000* WS-DATE-MATH-AREA -- same day-of-year derivation as GAUWIND *
012100* and GAUP90; no intrinsic FUNCTION. *
012200*---------------------------------------------------------------*
012300 01  WS-DATE-MATH-AREA.
012400     05  WS-WORK-YEAR                PIC 9(04) COMP VALUE 0.
012500     05  WS-WORK-MONTH               PIC 9(02) COMP VALUE 0.
012600     05  WS-WORK-DAY                 PIC 9(02) COMP VALUE 0.
012700     05  WS-LEAP-YEAR-SW             PIC X(01) VALUE 'N'.
012800         88  WS-IS-LEAP-YEAR                   VALUE 'Y'.
012900     05  WS-REMAINDER-4               PIC 9(02) COMP VALUE 0.
013000     05  WS-REMAINDER-100             PIC 9(02) COMP VALUE 0.
013100     05  WS-REMAINDER-400             PIC 9(03) COMP VALUE 0.
013200     05  WS-DIVIDE-QUOTIENT           PIC 9(04) COMP VALUE 0.
013300     05  WS-DAY-OF-YEAR               PIC 9(03) COMP VALUE 0.
013400     05  WS-TIMESTAMP-BAD-SW          PIC X(01) VALUE 'N'.
013500         88  WS-TIMESTAMP-IS-BAD                 VALUE 'Y'.
013600*---------------------------------------------------------------*
013700* WS-SOUTH-TIMESTAMP-X -- DISPLAY-usage holding area for the *
013800* reference-modified timestamp substrings.  GAUGE-SOUTH-RECORD *
013900* has no GRT-style REDEFINES of its own, and an alphanumeric *
014000* substring cannot MOVE straight into a COMP field and convert *
014100* correctly -- it has to land on a DISPLAY numeric item first. *
014200*---------------------------------------------------------------*
014300     05  WS-SOUTH-YEAR-X              PIC 9(04) VALUE 0.
014400     05  WS-SOUTH-MONTH-X             PIC 9(02) VALUE 0.
014500     05  WS-SOUTH-DAY-X               PIC 9(02) VALUE 0.
014600     05  WS-CUM-DAYS-BEFORE-MONTH.
014700         10  FILLER                  PIC 9(03) COMP VALUE 0.
014800         10  FILLER                  PIC 9(03) COMP VALUE 31.
014900         10  FILLER                  PIC 9(03) COMP VALUE 59.
015000         10  FILLER                  PIC 9(03) COMP VALUE 90.
015100         10  FILLER                  PIC 9(03) COMP VALUE 120.
015200         10  FILLER                  PIC 9(03) COMP VALUE 151.
015300         10  FILLER                  PIC 9(03) COMP VALUE 181.
015400         10  FILLER                  PIC 9(03) COMP VALUE 212.
015500         10  FILLER                  PIC 9(03) COMP VALUE 243.
015600         10  FILLER                  PIC 9(03) COMP VALUE 273.
015700         10  FILLER                  PIC 9(03) COMP VALUE 304.
015800         10  FILLER                  PIC 9(03) COMP VALUE 334.
015900     05  FILLER                      PIC X(01).
016000*---------------------------------------------------------------*
016100 01  WS-CUM-TABLE REDEFINES WS-CUM-DAYS-BEFORE-MONTH.
016200     05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03) COMP.
016300*---------------------------------------------------------------*
016400* HIGH-FLOW-SITE-TABLE keeps one row per distinct high-flow site *
016500* in first-occurrence order, the same SEARCH-for-a-match-else-   *
016600* add-a-row technique used elsewhere in this shop's gauge        *
016700* programs, here used for dedup instead of accumulation. *
016800*---------------------------------------------------------------*
016900 01  HIGH-FLOW-SITE-TABLE.
017000     05  WS-SITE-TABLE-COUNT         PIC 9(04) COMP VALUE 0.
017100     05  WS-SITE-ROW OCCURS 1 TO 999 TIMES
017200             DEPENDING ON WS-SITE-TABLE-COUNT
017300             INDEXED BY WSS-IDX.
017400         10  WSS-SITE-NO             PIC X(15).
017500         10  WSS-SITE-NAME           PIC X(50).
017600     05  FILLER                      PIC X(04).
017700*---------------------------------------------------------------*
017800 01  WS-RATIO-WORK.
017900     05  WS-RATIO                     PIC S9(05)V99 VALUE 0.
018000     05  FILLER                       PIC X(04).
018100*---------------------------------------------------------------*
018200 COPY HFLOFORM.
018300*---------------------------------------------------------------*
018400 LINKAGE SECTION.
018500 COPY GAUGETBL.
018600*===============================================================*
018700 PROCEDURE DIVISION.
018800*---------------------------------------------------------------*
018900 0000-MAIN-PROCESSING.
019000*---------------------------------------------------------------*
019100     PERFORM 1000-OPEN-FILES.
019200     IF WS-NORTH-FILE-MISSING AND WS-SOUTH-FILE-MISSING
019300         DISPLAY 'GAUHFLO: BOTH REGION FILES MISSING -- ABORT'
019400         PERFORM 4000-CLOSE-FILES
019500         MOVE 16                  TO RETURN-CODE
019600         GOBACK.
019700     PERFORM 1500-CHECK-BASELINE-FILE.
019800     IF WS-BASELINE-MISSING
019900         DISPLAY 'GAUHFLO: P90-BASELINE FILE MISSING OR EMPTY'
020000         DISPLAY 'GAUHFLO: ABORT -- NOTHING TO COMPARE AGAINST'
020100         PERFORM 4000-CLOSE-FILES
020200         MOVE 16                  TO RETURN-CODE
020300         GOBACK.
020400     IF NOT WS-NORTH-FILE-MISSING
020500         PERFORM 2000-PROCESS-NORTH-FILE.
020600     IF NOT WS-SOUTH-FILE-MISSING
020700         PERFORM 2500-PROCESS-SOUTH-FILE.
020800     PERFORM 4000-CLOSE-FILES.
020900     PERFORM 9000-PRINT-HIGH-FLOW-SITES.
021000     DISPLAY 'GAUHFLO ROWS READ         : ' WS-ROWS-READ.
021100     DISPLAY 'GAUHFLO ROWS DROPPED      : ' WS-ROWS-DROPPED.
021200     DISPLAY 'GAUHFLO ROWS WRITTEN      : ' WS-ROWS-WRITTEN.
021300     DISPLAY 'GAUHFLO HIGH-FLOW ROWS    : ' WS-HIGH-FLOW-ROWS.
021400     GOBACK.
021500*---------------------------------------------------------------*
021600 1000-OPEN-FILES.
021700*---------------------------------------------------------------*
021800     OPEN INPUT  GAUGE-NORTH-IN.
021900     IF NOT GNF-OK
022000         MOVE 'Y'                  TO WS-NORTH-FILE-MISSING-SW
022100         DISPLAY 'GAUHFLO: GAUGE-NORTH-IN MISSING, STATUS '
022200             GNF-STATUS
022300     END-IF.
022400     OPEN INPUT  GAUGE-SOUTH-IN.
022500     IF NOT GSF-OK
022600         MOVE 'Y'                  TO WS-SOUTH-FILE-MISSING-SW
022700         DISPLAY 'GAUHFLO: GAUGE-SOUTH-IN MISSING, STATUS '
022800             GSF-STATUS
022900     END-IF.
023000     OPEN OUTPUT HIGH-FLOW-OUT.
023100*---------------------------------------------------------------*
023200 1500-CHECK-BASELINE-FILE.
023300*---------------------------------------------------------------*
023400     OPEN INPUT P90-CHECK-FILE.
023500     IF NOT P9C-OK
023600         SET WS-BASELINE-MISSING TO TRUE
023700     ELSE
023800         READ P90-CHECK-FILE
023900             AT END
024000                 SET WS-BASELINE-MISSING TO TRUE
024100         END-READ
024200         CLOSE P90-CHECK-FILE
024300     END-IF.
024400*---------------------------------------------------------------*
024500 2000-PROCESS-NORTH-FILE.
024600*---------------------------------------------------------------*
024700     PERFORM 8000-READ-NORTH-ROW.
024800     PERFORM 2100-PROCESS-ONE-NORTH-ROW
024900         UNTIL GNF-EOF.
025000*---------------------------------------------------------------*
025100 2100-PROCESS-ONE-NORTH-ROW.
025200*---------------------------------------------------------------*
025300     MOVE GR-SITE-NO                TO HF-SITE-NO.
025400     MOVE GR-SITE-NAME               TO HF-SITE-NAME.
025500     MOVE GR-TIMESTAMP-UTC            TO HF-TIMESTAMP-UTC.
025600     MOVE GR-FLOW-CFS                 TO HF-FLOW-CFS.
025700     MOVE 'NORTH'                      TO HF-REGION.
025800     IF GR-SITE-NO = SPACE OR NOT GR-FLOW-PRESENT
025900         ADD 1                          TO WS-ROWS-DROPPED
026000     ELSE
026100         MOVE GRT-CC-YEAR                TO WS-WORK-YEAR
026200         MOVE GRT-MONTH                   TO WS-WORK-MONTH
026300         MOVE GRT-DAY                      TO WS-WORK-DAY
026400         PERFORM 2900-DERIVE-DAY-OF-YEAR
026500         IF WS-TIMESTAMP-IS-BAD
026600             ADD 1                          TO WS-ROWS-DROPPED
026700         ELSE
026800             PERFORM 3000-LOOKUP-AND-WRITE
026900         END-IF
027000     END-IF.
027100     PERFORM 8000-READ-NORTH-ROW.
027200*---------------------------------------------------------------*
027300 2500-PROCESS-SOUTH-FILE.
027400*---------------------------------------------------------------*
027500     PERFORM 8100-READ-SOUTH-ROW.
027600     PERFORM 2600-PROCESS-ONE-SOUTH-ROW
027700         UNTIL GSF-EOF.
027800*---------------------------------------------------------------*
027900 2600-PROCESS-ONE-SOUTH-ROW.
028000*---------------------------------------------------------------*
028100     MOVE GSR-SITE-NO                TO HF-SITE-NO.
028200     MOVE GSR-SITE-NAME               TO HF-SITE-NAME.
028300     MOVE GSR-TIMESTAMP-UTC            TO HF-TIMESTAMP-UTC.
028400     MOVE GSR-FLOW-CFS                 TO HF-FLOW-CFS.
028500     MOVE 'SOUTH'                       TO HF-REGION.
028600     IF GSR-SITE-NO = SPACE OR GSR-FLOW-CFS NOT > 0
028700         ADD 1                          TO WS-ROWS-DROPPED
028800     ELSE
028900         MOVE GSR-TIMESTAMP-UTC (1:4)     TO WS-SOUTH-YEAR-X
029000         MOVE GSR-TIMESTAMP-UTC (5:2)     TO WS-SOUTH-MONTH-X
029100         MOVE GSR-TIMESTAMP-UTC (7:2)     TO WS-SOUTH-DAY-X
029200         MOVE WS-SOUTH-YEAR-X             TO WS-WORK-YEAR
029300         MOVE WS-SOUTH-MONTH-X            TO WS-WORK-MONTH
029400         MOVE WS-SOUTH-DAY-X              TO WS-WORK-DAY
029500         PERFORM 2900-DERIVE-DAY-OF-YEAR
029600         IF WS-TIMESTAMP-IS-BAD
029700             ADD 1                          TO WS-ROWS-DROPPED
029800         ELSE
029900             PERFORM 3000-LOOKUP-AND-WRITE
030000         END-IF
030100     END-IF.
030200     PERFORM 8100-READ-SOUTH-ROW.
030300*---------------------------------------------------------------*
030400 2900-DERIVE-DAY-OF-YEAR.
030500*---------------------------------------------------------------*
030600     MOVE 'N'                        TO WS-TIMESTAMP-BAD-SW.
030700     IF WS-WORK-YEAR NOT NUMERIC OR WS-WORK-MONTH NOT NUMERIC
030800             OR WS-WORK-DAY NOT NUMERIC
030900         SET WS-TIMESTAMP-IS-BAD TO TRUE
031000     ELSE
031100         IF WS-WORK-MONTH < 1 OR WS-WORK-MONTH > 12
031200                 OR WS-WORK-DAY < 1 OR WS-WORK-DAY > 31
031300             SET WS-TIMESTAMP-IS-BAD TO TRUE
031400         ELSE
031500             PERFORM 2910-TEST-LEAP-YEAR
031600             MOVE WS-CUM-DAYS (WS-WORK-MONTH) TO WS-DAY-OF-YEAR
031700             IF WS-IS-LEAP-YEAR AND WS-WORK-MONTH > 2
031800                 ADD 1                         TO WS-DAY-OF-YEAR
031900             END-IF
032000             ADD WS-WORK-DAY                   TO WS-DAY-OF-YEAR
032100         END-IF
032200     END-IF.
032300*---------------------------------------------------------------*
032400 2910-TEST-LEAP-YEAR.
032500*---------------------------------------------------------------*
032600     MOVE 'N'                        TO WS-LEAP-YEAR-SW.
032700     DIVIDE WS-WORK-YEAR BY 4 GIVING WS-DIVIDE-QUOTIENT
032800         REMAINDER WS-REMAINDER-4.
032900     IF WS-REMAINDER-4 = 0
033000         DIVIDE WS-WORK-YEAR BY 100 GIVING WS-DIVIDE-QUOTIENT
033100             REMAINDER WS-REMAINDER-100
033200         IF WS-REMAINDER-100 NOT = 0
033300             SET WS-IS-LEAP-YEAR TO TRUE
033400         ELSE
033500             DIVIDE WS-WORK-YEAR BY 400 GIVING WS-DIVIDE-QUOTIENT
033600                 REMAINDER WS-REMAINDER-400
033700             IF WS-REMAINDER-400 = 0
033800                 SET WS-IS-LEAP-YEAR TO TRUE
033900             END-IF
034000         END-IF
034100     END-IF.
034200*---------------------------------------------------------------*
034300 3000-LOOKUP-AND-WRITE.
034400*---------------------------------------------------------------*
034500     MOVE 1                           TO RECORD-TABLE-SIZE.
034600     MOVE 'ONE'                        TO PROGRAM-ACTION.
034700     MOVE HF-SITE-NO                   TO TBL-SITE-NO (1).
034800     MOVE WS-DAY-OF-YEAR                TO TBL-DAY-OF-YEAR (1).
034900     CALL 'GAUP90LK' USING RECORD-TABLE-SIZE, RECORD-TABLE-INDEX,
035000         PROGRAM-ACTION, RECORD-TABLE.
035050     IF TBL-P90-FLOW-CFS (1) IS NOT NUMERIC
035060             OR TBL-P90-FLOW-CFS (1) = 0
035200         MOVE LOW-VALUES                  TO HPA-P90-FLOW-CFS-X
035300         MOVE LOW-VALUES                   TO HFA-RATIO-X
035400         MOVE 'N'                           TO HF-HIGH-FLOW-FLAG
035500     ELSE
035600         MOVE TBL-P90-FLOW-CFS (1)          TO HF-P90-FLOW-CFS
035700         COMPUTE WS-RATIO ROUNDED =
035800             HF-FLOW-CFS / TBL-P90-FLOW-CFS (1)
035900         MOVE WS-RATIO                    TO HF-RATIO
036000         IF WS-RATIO >= 1.0
036100             MOVE 'Y'                      TO HF-HIGH-FLOW-FLAG
036200             PERFORM 3100-ACCUMULATE-HIGH-FLOW-SITE
036300         ELSE
036400             MOVE 'N'                      TO HF-HIGH-FLOW-FLAG
036500         END-IF
036600     END-IF.
036700     WRITE HIGH-FLOW-SUMMARY.
036800     ADD 1                               TO WS-ROWS-WRITTEN.
036900     ADD 1                               TO WS-ROWS-READ.
037000*---------------------------------------------------------------*
037100 3100-ACCUMULATE-HIGH-FLOW-SITE.
037200*---------------------------------------------------------------*
037300     ADD 1                                TO WS-HIGH-FLOW-ROWS.
037400     SET WSS-IDX TO 1.
037500     SEARCH WS-SITE-ROW
037600         AT END
037700             ADD 1                          TO WS-SITE-TABLE-COUNT
037800             MOVE HF-SITE-NO                   TO
037900                 WSS-SITE-NO (WS-SITE-TABLE-COUNT)
038000             MOVE HF-SITE-NAME                  TO
038100                 WSS-SITE-NAME (WS-SITE-TABLE-COUNT)
038200         WHEN WSS-SITE-NO (WSS-IDX) = HF-SITE-NO
038300             CONTINUE
038400     END-SEARCH.
038500*---------------------------------------------------------------*
038600 4000-CLOSE-FILES.
038700*---------------------------------------------------------------*
038800     IF NOT WS-NORTH-FILE-MISSING
038900         CLOSE GAUGE-NORTH-IN.
039000     IF NOT WS-SOUTH-FILE-MISSING
039100         CLOSE GAUGE-SOUTH-IN.
039200     CLOSE HIGH-FLOW-OUT.
039300*---------------------------------------------------------------*
039400 8000-READ-NORTH-ROW.
039500*---------------------------------------------------------------*
039600     READ GAUGE-NORTH-IN
039700         AT END
039800             SET GNF-EOF TO TRUE.
039900*---------------------------------------------------------------*
040000 8100-READ-SOUTH-ROW.
040100*---------------------------------------------------------------*
040200     READ GAUGE-SOUTH-IN
040300         AT END
040400             SET GSF-EOF TO TRUE.
040500*---------------------------------------------------------------*
040600 9000-PRINT-HIGH-FLOW-SITES.
040700*---------------------------------------------------------------*
040800     DISPLAY HL-INTRO-LINE-1.
040900     IF WS-SITE-TABLE-COUNT = 0
041000         DISPLAY HL-NONE-LINE
041100     ELSE
041200         DISPLAY HL-INTRO-LINE-2
041300         PERFORM 9100-PRINT-ONE-SITE-LINE
041400             VARYING WSS-IDX FROM 1 BY 1
041500             UNTIL WSS-IDX > WS-SITE-TABLE-COUNT
041600     END-IF.
041700*---------------------------------------------------------------*
041800 9100-PRINT-ONE-SITE-LINE.
041900*---------------------------------------------------------------*
042000     MOVE WSS-SITE-NO (WSS-IDX)        TO HLS-SITE-NO.
042100     MOVE WSS-SITE-NAME (WSS-IDX)       TO HLS-SITE-NAME.
042200     DISPLAY HL-SITE-LINE.
