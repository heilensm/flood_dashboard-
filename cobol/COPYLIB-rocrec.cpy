000100*---------------------------------------------------------------*
000200* ROCREC  --  rate-of-change summary, one row per gauge, the     *
000300*             latest reading plus 1h/3h/6h percent change.       *
000400* *
000500* The three RC-PCT-CHANGE-xH fields are blanked (moved from *
000600* RC-PCT-BLANK) rather than zeroed whenever the matching older *
000700* reading is not on file -- a zero would claim "no change" when *
000800* in fact the comparison could not be made. *
000900*---------------------------------------------------------------*
001000 01  RATE-OF-CHANGE.
001100     05  RC-SITE-NO              PIC X(15).
001200     05  RC-SITE-NAME            PIC X(50).
001300     05  RC-TIMESTAMP-UTC        PIC X(16).
001400     05  RC-FLOW-CFS             PIC S9(07)V99.
001500     05  RC-PCT-CHANGE-1H        PIC S9(05)V99.
001600     05  RC-PCT-CHANGE-3H        PIC S9(05)V99.
001700     05  RC-PCT-CHANGE-6H        PIC S9(05)V99.
001800     05  FILLER                  PIC X(11).
001900*---------------------------------------------------------------*
002000* RC-PCT-ALPHA overlays the three percent-change fields so a *
002100* blank (unavailable) comparison can be tested and moved as *
002200* spaces without disturbing the signed-numeric PICTURE above. *
002300*---------------------------------------------------------------*
002400 01  RC-PCT-ALPHA REDEFINES RATE-OF-CHANGE.
002500     05  FILLER                  PIC X(90).
002600     05  RCA-PCT-CHANGE-1H-X     PIC X(07).
002700     05  RCA-PCT-CHANGE-3H-X     PIC X(07).
002800     05  RCA-PCT-CHANGE-6H-X     PIC X(07).
002900     05  FILLER                  PIC X(11).
003000*---------------------------------------------------------------*
003100* RC-TIMESTAMP-NUM gives the control-break and 1h/3h/6h offset *
003200* comparison in 2100-CALCULATE-PCT-CHANGE a numeric clock field *
003300* without a second UNSTRING of the reading already on hand. *
003400*---------------------------------------------------------------*
003500 01  RC-TIMESTAMP-NUM REDEFINES RATE-OF-CHANGE.
003600     05  FILLER                  PIC X(15).
003700     05  FILLER                  PIC X(50).
003800     05  RCT-CC-YEAR             PIC 9(04).
003900     05  RCT-MONTH               PIC 9(02).
004000     05  RCT-DAY                 PIC 9(02).
004100     05  RCT-HOUR                PIC 9(02).
004200     05  RCT-MINUTE              PIC 9(02).
004300     05  RCT-SECOND              PIC 9(02).
004400     05  RCT-TZ-FILLER           PIC X(02).
004500     05  FILLER                  PIC X(09).
004600     05  FILLER                  PIC X(07).
004700     05  FILLER                  PIC X(07).
004800     05  FILLER                  PIC X(07).
004900     05  FILLER                  PIC X(11).
