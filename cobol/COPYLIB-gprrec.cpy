000100*---------------------------------------------------------------*
000200* GPRREC  --  combined gauge-processor output, one row per       *
000300*             gauge: latest reading, 1h/3h/6h percent change,    *
000400*             P90 percentile ratio, and the gauge's coordinates  *
000500*             (output of GAUPROC). *
000600* *
000700* GP-PERCENTILE is blanked, not zeroed, when GAUP90LK cannot *
000800* match a baseline -- same rule as HF-RATIO in HFLOREC. *
000900*---------------------------------------------------------------*
001000 01  GAUGE-PROCESSED.
001100     05  GP-SITE-NO              PIC X(15).
001200     05  GP-SITE-NAME            PIC X(50).
001300     05  GP-TIMESTAMP-UTC        PIC X(16).
001400     05  GP-FLOW-CFS             PIC S9(07)V99.
001500     05  GP-PCT-CHANGE-1H        PIC S9(05)V99.
001600     05  GP-PCT-CHANGE-3H        PIC S9(05)V99.
001700     05  GP-PCT-CHANGE-6H        PIC S9(05)V99.
001800     05  GP-PERCENTILE           PIC S9(05)V99.
001900     05  GP-LONGITUDE            PIC S9(03)V9(06).
002000     05  GP-LATITUDE             PIC S9(03)V9(06).
002100     05  FILLER                  PIC X(04).
002200*---------------------------------------------------------------*
002300* GP-PERCENTILE-ALPHA overlays the percentile field so it can *
002400* be tested/blanked the same way HF-RATIO-ALPHA is in HFLOREC. *
002500*---------------------------------------------------------------*
002600 01  GP-PERCENTILE-ALPHA REDEFINES GAUGE-PROCESSED.
002700     05  FILLER                  PIC X(111).
002800     05  GPA-PERCENTILE-X        PIC X(07).
002900     05  FILLER                  PIC X(18).
003000     05  FILLER                  PIC X(04).
003100*---------------------------------------------------------------*
003200* GP-TIMESTAMP-NUM matches RC-TIMESTAMP-NUM in ROCREC, giving *
003300* 2100-CALCULATE-PCT-CHANGE the same numeric clock view here. *
003400*---------------------------------------------------------------*
003500 01  GP-TIMESTAMP-NUM REDEFINES GAUGE-PROCESSED.
003600     05  FILLER                  PIC X(15).
003700     05  FILLER                  PIC X(50).
003800     05  GPT-CC-YEAR             PIC 9(04).
003900     05  GPT-MONTH               PIC 9(02).
004000     05  GPT-DAY                 PIC 9(02).
004100     05  GPT-HOUR                PIC 9(02).
004200     05  GPT-MINUTE              PIC 9(02).
004300     05  GPT-SECOND              PIC 9(02).
004400     05  GPT-TZ-FILLER           PIC X(02).
004500     05  FILLER                  PIC X(09).
004600     05  FILLER                  PIC X(07).
004700     05  FILLER                  PIC X(07).
004800     05  FILLER                  PIC X(07).
004900     05  FILLER                  PIC X(07).
005000     05  FILLER                  PIC X(09).
005100     05  FILLER                  PIC X(09).
005200     05  FILLER                  PIC X(04).
