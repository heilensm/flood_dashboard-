000100*===============================================================*
000200* PROGRAM NAME:    GAUWIND
000300* ORIGINAL AUTHOR: R. T. HOLLAND
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/87 R T HOLLAND     CREATED.  MERGES TELEMETERED READINGS  031487  
000900*                          INTO THE 24-HOUR ROLLING GAUGE FILE    031487  
001000*                          FOR THE DISTRICT FLOOD DESK.           031487  
001100* 09/02/88 R T HOLLAND     ADDED MAX-TIMESTAMP SCAN SO WINDOW     090288  
001200*                          CUTOFF TRACKS THE LATEST READING ON    090288  
001300*                          FILE INSTEAD OF THE WALL CLOCK.        090288  
001400* 11/19/90 M K PRICE       REQ 90-1184.  GAUGE-NEW CAN NOW ARRIVE 111990  
001500*                          WITH READINGS OLDER THAN THE CURRENT   111990  
001600*                          MASTER MAX -- SORT NO LONGER ASSUMED.  111990  
001700* 02/06/93 D ABERNATHY     REQ 93-0311.  RAISED TABLE SIZE FROM   020693  
001800*                          2000 TO 9999 ROWS PER DQ REQUEST FROM  020693  
001900*                          GAUGE NETWORK EXPANSION.               020693  
002000* 07/28/95 D ABERNATHY     REQ 95-0642.  FIXED CUTOFF MATH ACROSS 072895  
002100*                          A YEAR BOUNDARY -- OLD CODE COMPARED   072895  
002200*                          DAY-OF-YEAR ACROSS DEC 31/JAN 1 AND    072895  
002300*                          DROPPED A WHOLE DAY OF READINGS.       072895  
002400* 01/11/99 S WINSLOW       Y2K REMEDIATION.  GR-TIMESTAMP-UTC WAS 011199  
002500*                          ALREADY 4-DIGIT YEAR; VERIFIED ABSOLUTE011199  
002600*                          DAY MATH IN B200 HANDLES CENTURY ROLL. 011199  
002700* 06/30/99 S WINSLOW       REQ 99-0455.  Y2K SIGN-OFF TESTING.    063099  
002800* 04/02/01 J CHU           REQ 01-0177.  DISPLAY OF FINAL ROW     040201  
002900*                          COUNTS FOR THE NIGHTLY RUN LOG.        040201  
003000* 10/15/04 J CHU           REQ 04-0923.  GAUGE-NEW MAY NOW BE     101504  
003100*                          EMPTY ON A QUIET NIGHT -- NO LONGER AN 101504  
003200*                          ABORT CONDITION.                       101504  
003300* 08/09/08 T OKONKWO       REQ 08-0201.  MOVED EPOCH YEAR BACK TO 080908
003400*                          1900 FOR THE BACK-FILLED HISTORICAL    080908
003500*                          RECONCILIATION RUNS.                   080908
003510* 05/14/11 D ABERNATHY     REQ 11-0147.  THE 09/02/88 CHANGE TO   051411
003520*                          CUT OFF FROM THE MAX READING ON FILE   051411
003530*                          BACKFIRED ON A FEED OUTAGE -- THE      051411
003540*                          WINDOW NEVER ADVANCED AND KEPT WEEKS   051411
003550*                          OF STALE READINGS.  CUTOFF IS BACK TO  051411
003560*                          24 HOURS BEFORE THE RUN CLOCK (ACCEPT  051411
003570*                          FROM DATE/TIME, COPY PRTCTL) IN        051411
003580*                          2200-COMPUTE-CUTOFF.                   051411
003600*===============================================================*
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.    GAUWIND.
003900 AUTHOR.        R T HOLLAND.
004000 INSTALLATION.  COMMONWEALTH WATER RESOURCES DATA CENTER.
004100 DATE-WRITTEN.  03/14/87.
004200 DATE-COMPILED.
004300 SECURITY.      NON-CONFIDENTIAL.
004400*===============================================================*
004500 ENVIRONMENT DIVISION.
004600*---------------------------------------------------------------*
004700 CONFIGURATION SECTION.
004800*---------------------------------------------------------------*
004900 SOURCE-COMPUTER. IBM-3081.
005000 OBJECT-COMPUTER. IBM-3081.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS NUMERIC-GAUGE-ID IS '0' THRU '9'
005400     UPSI-0 ON STATUS IS WIND-RERUN-REQUESTED.
005500*---------------------------------------------------------------*
005600 INPUT-OUTPUT SECTION.
005700*---------------------------------------------------------------*
005800 FILE-CONTROL.
005900     SELECT GAUGE-MASTER-IN  ASSIGN TO GAUMSTR
006000       ORGANIZATION IS SEQUENTIAL
006100       FILE STATUS  IS GMI-STATUS.
006200*
006300     SELECT GAUGE-NEW-IN     ASSIGN TO GAUNEW
006400       ORGANIZATION IS SEQUENTIAL
006500       FILE STATUS  IS GNI-STATUS.
006600*
006700     SELECT GAUGE-MASTER-OUT ASSIGN TO GAUMOUT
006800       ORGANIZATION IS SEQUENTIAL
006900       FILE STATUS  IS GMO-STATUS.
007000*===============================================================*
007100 DATA DIVISION.
007200*---------------------------------------------------------------*
007300 FILE SECTION.
007400*---------------------------------------------------------------*
007500 FD  GAUGE-MASTER-IN
007600     RECORDING MODE IS F.
007700     COPY GAUGEREC.
007800*---------------------------------------------------------------*
007900 FD  GAUGE-NEW-IN
008000     RECORDING MODE IS F.
008100 01  GAUGE-NEW-RECORD.
008200     05  GNR-SITE-NO              PIC X(15).
008300     05  GNR-SITE-NAME            PIC X(50).
008400     05  GNR-TIMESTAMP-UTC        PIC X(16).
008500     05  GNR-FLOW-CFS             PIC S9(07)V99.
008600     05  GNR-LATITUDE             PIC S9(03)V9(06).
008700     05  GNR-LONGITUDE            PIC S9(03)V9(06).
008800     05  FILLER                   PIC X(12).
008900*---------------------------------------------------------------*
009000 FD  GAUGE-MASTER-OUT
009100     RECORDING MODE IS F.
009200 01  GAUGE-MASTER-OUT-RECORD.
009300     05  GMO-RECORD-DATA          PIC X(116).
009400     05  FILLER                   PIC X(04).
009500*---------------------------------------------------------------*
009600 WORKING-STORAGE SECTION.
009700*---------------------------------------------------------------*
009800 01  WS-SWITCHES-SUBSCRIPTS-MISC.
009900     05  GMI-STATUS               PIC X(02) VALUE '00'.
010000         88  GMI-OK                         VALUE '00'.
010100         88  GMI-EOF                        VALUE '10'.
010200     05  GNI-STATUS               PIC X(02) VALUE '00'.
010300         88  GNI-OK                         VALUE '00'.
010400         88  GNI-EOF                        VALUE '10'.
010500     05  GMO-STATUS               PIC X(02) VALUE '00'.
010600         88  GMO-OK                         VALUE '00'.
010700     05  WS-TABLE-SIZE            PIC 9(04) COMP VALUE 0.
010800     05  WS-TABLE-INDEX           PIC 9(04) COMP VALUE 0.
010900     05  WS-MAX-INDEX             PIC 9(04) COMP VALUE 0.
011000     05  WS-MASTER-ROWS-READ      PIC 9(07) COMP VALUE 0.
011100     05  WS-NEW-ROWS-READ         PIC 9(07) COMP VALUE 0.
011200     05  WS-ROWS-KEPT             PIC 9(07) COMP VALUE 0.
011300     05  WS-ROWS-DROPPED          PIC 9(07) COMP VALUE 0.
011400     05  FILLER                   PIC X(04).
011500*---------------------------------------------------------------*
011600* WS-READING-TABLE buffers every reading from both the master *
011700* and the new-readings file so 2100 can convert each one's      *
011800* timestamp to absolute minutes and 3000 can re-scan against    *
011900* the run-clock cutoff to decide what survives the 24-hour      *
012000* window, the same load-then-scan shape the shop has used       *
012010* since the original CSV-to-VSAM loaders. *
012100*---------------------------------------------------------------*
012200 01  WS-READING-TABLE.
012300     05  WS-READING-ROW OCCURS 1 TO 9999 TIMES
012400             DEPENDING ON WS-TABLE-SIZE
012500             INDEXED BY WSR-IDX.
012600         10  WSR-GAUGE-READING    PIC X(120).
012700         10  WSR-ABS-MINUTES      PIC 9(09) COMP.
012800     05  FILLER                   PIC X(01).
012900*---------------------------------------------------------------*
013000* WS-DATE-MATH-AREA -- no intrinsic FUNCTION is used for the *
013100* cutoff arithmetic; the absolute-day count is built the hard *
013200* way, a day at a time, from WS-EPOCH-YEAR forward. *
013300*---------------------------------------------------------------*
013400 01  WS-DATE-MATH-AREA.
013500     05  WS-EPOCH-YEAR            PIC 9(04) COMP VALUE 1900.
013600     05  WS-WORK-YEAR             PIC 9(04) COMP VALUE 0.
013700     05  WS-WORK-MONTH            PIC 9(02) COMP VALUE 0.
013800     05  WS-WORK-DAY              PIC 9(02) COMP VALUE 0.
013900     05  WS-WORK-HOUR             PIC 9(02) COMP VALUE 0.
014000     05  WS-WORK-MINUTE           PIC 9(02) COMP VALUE 0.
014100     05  WS-LEAP-YEAR-SW          PIC X(01) VALUE 'N'.
014200         88  WS-IS-LEAP-YEAR                VALUE 'Y'.
014300     05  WS-REMAINDER-4           PIC 9(02) COMP VALUE 0.
014400     05  WS-REMAINDER-100         PIC 9(02) COMP VALUE 0.
014500     05  WS-REMAINDER-400         PIC 9(03) COMP VALUE 0.
014600     05  WS-YEARS-LOOP            PIC 9(04) COMP VALUE 0.
014700     05  WS-ABS-DAY-NUMBER        PIC 9(07) COMP VALUE 0.
014800     05  WS-DAY-OF-YEAR           PIC 9(03) COMP VALUE 0.
014900     05  WS-ABS-MINUTES-WORK      PIC 9(09) COMP VALUE 0.
015100     05  WS-CUTOFF-ABS-MINUTES    PIC 9(09) COMP VALUE 0.
015200     05  FILLER                   PIC X(01).
015300     05  WS-CUM-DAYS-BEFORE-MONTH.
015400         10  FILLER               PIC 9(03) COMP VALUE 0.
015500         10  FILLER               PIC 9(03) COMP VALUE 31.
015600         10  FILLER               PIC 9(03) COMP VALUE 59.
015700         10  FILLER               PIC 9(03) COMP VALUE 90.
015800         10  FILLER               PIC 9(03) COMP VALUE 120.
015900         10  FILLER               PIC 9(03) COMP VALUE 151.
016000         10  FILLER               PIC 9(03) COMP VALUE 181.
016100         10  FILLER               PIC 9(03) COMP VALUE 212.
016200         10  FILLER               PIC 9(03) COMP VALUE 243.
016300         10  FILLER               PIC 9(03) COMP VALUE 273.
016400         10  FILLER               PIC 9(03) COMP VALUE 304.
016500         10  FILLER               PIC 9(03) COMP VALUE 334.
016600*---------------------------------------------------------------*
016700* WS-CUM-TABLE redefines the cumulative-days FILLER list above *
016800* as an OCCURS so B150 can SEARCH it by month number instead of *
016900* writing twelve-way EVALUATE logic. *
017000*---------------------------------------------------------------*
017100 01  WS-CUM-TABLE REDEFINES WS-CUM-DAYS-BEFORE-MONTH.
017200     05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03) COMP.
017210*---------------------------------------------------------------*
017220     COPY PRTCTL.
017230*---------------------------------------------------------------*
017240* WS-RUN-ABS-MINUTES is today's run timestamp (not the maximum   *
017250* reading on file) converted by the same day/minute arithmetic   *
017260* 2110 uses, so 2200 can cut 24 hours back from the clock.       *
017270*---------------------------------------------------------------*
017280 77  WS-RUN-ABS-MINUTES        PIC 9(09) COMP VALUE 0.
017300*===============================================================*
017400 PROCEDURE DIVISION.
017500*---------------------------------------------------------------*
017600 0000-MAIN-PARAGRAPH.
017700*---------------------------------------------------------------*
017800     PERFORM 1000-OPEN-FILES.
017900     PERFORM 2000-LOAD-READING-TABLE.
018000     IF WS-NEW-ROWS-READ = 0
018100         DISPLAY 'GAUWIND: NOTHING TO UPDATE'
018200         PERFORM 3100-COPY-MASTER-UNCHANGED
018300     ELSE
018400         PERFORM 2100-DERIVE-ROW-MINUTES
018500         PERFORM 2200-COMPUTE-CUTOFF
018600         PERFORM 3000-WRITE-RETAINED-ROWS
018700     END-IF.
018800     PERFORM 4000-CLOSE-FILES.
018900     DISPLAY 'GAUWIND MASTER ROWS READ  : ' WS-MASTER-ROWS-READ.
019000     DISPLAY 'GAUWIND NEW ROWS READ     : ' WS-NEW-ROWS-READ.
019100     DISPLAY 'GAUWIND ROWS KEPT         : ' WS-ROWS-KEPT.
019200     DISPLAY 'GAUWIND ROWS DROPPED      : ' WS-ROWS-DROPPED.
019300     GOBACK.
019400*---------------------------------------------------------------*
019500 1000-OPEN-FILES.
019600*---------------------------------------------------------------*
019700     OPEN INPUT  GAUGE-MASTER-IN.
019800     IF NOT GMI-OK AND NOT GMI-EOF
019900       DISPLAY 'GAUWIND: GAUGE-MASTER-IN OPEN STATUS ' GMI-STATUS.
020000     OPEN INPUT  GAUGE-NEW-IN.
020100     IF NOT GNI-OK AND NOT GNI-EOF
020200         DISPLAY 'GAUWIND: GAUGE-NEW-IN OPEN STATUS ' GNI-STATUS.
020300     OPEN OUTPUT GAUGE-MASTER-OUT.
020400     IF NOT GMO-OK
020500      DISPLAY 'GAUWIND: GAUGE-MASTER-OUT OPEN STATUS ' GMO-STATUS.
020600*---------------------------------------------------------------*
020700 2000-LOAD-READING-TABLE.
020800*---------------------------------------------------------------*
020900     PERFORM 2010-READ-MASTER-ROW.
021000     PERFORM 2020-BUFFER-MASTER-ROW
021100         UNTIL GMI-EOF.
021200     PERFORM 2030-READ-NEW-ROW.
021300     PERFORM 2040-BUFFER-NEW-ROW
021400         UNTIL GNI-EOF.
021500*---------------------------------------------------------------*
021600 2010-READ-MASTER-ROW.
021700*---------------------------------------------------------------*
021800     READ GAUGE-MASTER-IN
021900         AT END
022000             SET GMI-EOF TO TRUE.
022100*---------------------------------------------------------------*
022200 2020-BUFFER-MASTER-ROW.
022300*---------------------------------------------------------------*
022400     ADD 1                        TO WS-TABLE-SIZE.
022500     ADD 1                        TO WS-MASTER-ROWS-READ.
022600     MOVE GAUGE-READING      TO WSR-GAUGE-READING (WS-TABLE-SIZE).
022700     PERFORM 2010-READ-MASTER-ROW.
022800*---------------------------------------------------------------*
022900 2030-READ-NEW-ROW.
023000*---------------------------------------------------------------*
023100     READ GAUGE-NEW-IN
023200         AT END
023300             SET GNI-EOF TO TRUE.
023400*---------------------------------------------------------------*
023500 2040-BUFFER-NEW-ROW.
023600*---------------------------------------------------------------*
023700     ADD 1                        TO WS-TABLE-SIZE.
023800     ADD 1                        TO WS-NEW-ROWS-READ.
023900     MOVE GAUGE-NEW-RECORD   TO WSR-GAUGE-READING (WS-TABLE-SIZE).
024000     PERFORM 2030-READ-NEW-ROW.
024100*---------------------------------------------------------------*
024200 2100-DERIVE-ROW-MINUTES.
024300*---------------------------------------------------------------*
024400     MOVE WS-TABLE-SIZE           TO WS-MAX-INDEX.
024600     PERFORM 2101-SCAN-ONE-ROW
024700         VARYING WS-TABLE-INDEX FROM 1 BY 1
024800         UNTIL WS-TABLE-INDEX > WS-MAX-INDEX.
024900*---------------------------------------------------------------*
025000 2101-SCAN-ONE-ROW.
025100*---------------------------------------------------------------*
025200     MOVE WSR-GAUGE-READING (WS-TABLE-INDEX) TO GAUGE-READING.
025300     PERFORM 2110-DERIVE-ABS-MINUTES.
025400     MOVE WS-ABS-MINUTES-WORK TO WSR-ABS-MINUTES (WS-TABLE-INDEX).
025800*---------------------------------------------------------------*
025900 2110-DERIVE-ABS-MINUTES.
026000*---------------------------------------------------------------*
026100     MOVE GRT-CC-YEAR             TO WS-WORK-YEAR.
026200     MOVE GRT-MONTH               TO WS-WORK-MONTH.
026300     MOVE GRT-DAY                 TO WS-WORK-DAY.
026400     MOVE GRT-HOUR                TO WS-WORK-HOUR.
026500     MOVE GRT-MINUTE              TO WS-WORK-MINUTE.
026600     PERFORM 2120-TEST-LEAP-YEAR.
026700     PERFORM 2130-DERIVE-DAY-OF-YEAR.
026800     PERFORM 2140-DERIVE-ABS-DAY-NUMBER.
026900     COMPUTE WS-ABS-MINUTES-WORK =
027000         (WS-ABS-DAY-NUMBER * 1440) +
027100         (WS-WORK-HOUR * 60) + WS-WORK-MINUTE.
027200*---------------------------------------------------------------*
027300 2120-TEST-LEAP-YEAR.
027400*---------------------------------------------------------------*
027500     MOVE 'N'                     TO WS-LEAP-YEAR-SW.
027600     DIVIDE WS-WORK-YEAR BY 4 GIVING WS-YEARS-LOOP
027700         REMAINDER WS-REMAINDER-4.
027800     IF WS-REMAINDER-4 = 0
027900         DIVIDE WS-WORK-YEAR BY 100 GIVING WS-YEARS-LOOP
028000             REMAINDER WS-REMAINDER-100
028100         IF WS-REMAINDER-100 NOT = 0
028200             SET WS-IS-LEAP-YEAR TO TRUE
028300         ELSE
028400             DIVIDE WS-WORK-YEAR BY 400 GIVING WS-YEARS-LOOP
028500                 REMAINDER WS-REMAINDER-400
028600             IF WS-REMAINDER-400 = 0
028700                 SET WS-IS-LEAP-YEAR TO TRUE
028800             END-IF
028900         END-IF
029000     END-IF.
029100*---------------------------------------------------------------*
029200 2130-DERIVE-DAY-OF-YEAR.
029300*---------------------------------------------------------------*
029400     MOVE WS-CUM-DAYS (WS-WORK-MONTH) TO WS-DAY-OF-YEAR.
029500     IF WS-IS-LEAP-YEAR AND WS-WORK-MONTH > 2
029600         ADD 1                     TO WS-DAY-OF-YEAR
029700     END-IF.
029800     ADD WS-WORK-DAY               TO WS-DAY-OF-YEAR.
029900*---------------------------------------------------------------*
030000 2140-DERIVE-ABS-DAY-NUMBER.
030100*---------------------------------------------------------------*
030200     MOVE ZERO                     TO WS-ABS-DAY-NUMBER.
030300     PERFORM 2141-ADD-YEAR-LENGTH
030400         VARYING WS-YEARS-LOOP FROM WS-EPOCH-YEAR BY 1
030500         UNTIL WS-YEARS-LOOP = WS-WORK-YEAR.
030600     ADD WS-DAY-OF-YEAR             TO WS-ABS-DAY-NUMBER.
030700*---------------------------------------------------------------*
030800 2141-ADD-YEAR-LENGTH.
030900*---------------------------------------------------------------*
031000     DIVIDE WS-YEARS-LOOP BY 4 GIVING WS-TABLE-INDEX
031100         REMAINDER WS-REMAINDER-4.
031200     ADD 365                       TO WS-ABS-DAY-NUMBER.
031300     IF WS-REMAINDER-4 = 0
031400         DIVIDE WS-YEARS-LOOP BY 100 GIVING WS-TABLE-INDEX
031500             REMAINDER WS-REMAINDER-100
031600         IF WS-REMAINDER-100 NOT = 0
031700             ADD 1                 TO WS-ABS-DAY-NUMBER
031800         ELSE
031900             DIVIDE WS-YEARS-LOOP BY 400 GIVING WS-TABLE-INDEX
032000                 REMAINDER WS-REMAINDER-400
032100             IF WS-REMAINDER-400 = 0
032200                 ADD 1             TO WS-ABS-DAY-NUMBER
032300             END-IF
032400         END-IF
032500     END-IF.
032600*---------------------------------------------------------------*
032700 2200-COMPUTE-CUTOFF.
032800*---------------------------------------------------------------*
032810     ACCEPT WS-RUN-DATE              FROM DATE YYYYMMDD.
032820     ACCEPT WS-RUN-TIME               FROM TIME.
032830     MOVE WRD-CC-YEAR                 TO WS-WORK-YEAR.
032840     MOVE WRD-MONTH                   TO WS-WORK-MONTH.
032850     MOVE WRD-DAY                     TO WS-WORK-DAY.
032860     MOVE WRT-HOUR                    TO WS-WORK-HOUR.
032870     MOVE WRT-MINUTE                  TO WS-WORK-MINUTE.
032880     PERFORM 2120-TEST-LEAP-YEAR THRU 2140-DERIVE-ABS-DAY-NUMBER.
032890     COMPUTE WS-RUN-ABS-MINUTES =
032900         (WS-ABS-DAY-NUMBER * 1440) +
032910         (WS-WORK-HOUR * 60) + WS-WORK-MINUTE.
032920     COMPUTE WS-CUTOFF-ABS-MINUTES =
033000         WS-RUN-ABS-MINUTES - 1440.
033100*---------------------------------------------------------------*
033200 3000-WRITE-RETAINED-ROWS.
033300*---------------------------------------------------------------*
033400     PERFORM 3010-WRITE-ROW-IF-RETAINED
033500         VARYING WS-TABLE-INDEX FROM 1 BY 1
033600         UNTIL WS-TABLE-INDEX > WS-MAX-INDEX.
033700*---------------------------------------------------------------*
033800 3010-WRITE-ROW-IF-RETAINED.
033900*---------------------------------------------------------------*
034000     IF WSR-ABS-MINUTES (WS-TABLE-INDEX) >=
034100             WS-CUTOFF-ABS-MINUTES
034200         MOVE WSR-GAUGE-READING (WS-TABLE-INDEX)
034300             TO GAUGE-MASTER-OUT-RECORD
034400         WRITE GAUGE-MASTER-OUT-RECORD
034500         ADD 1                 TO WS-ROWS-KEPT
034600     ELSE
034700         ADD 1                 TO WS-ROWS-DROPPED
034800     END-IF.
034900*---------------------------------------------------------------*
035000 3100-COPY-MASTER-UNCHANGED.
035100*---------------------------------------------------------------*
035200     MOVE WS-TABLE-SIZE           TO WS-MAX-INDEX.
035300     PERFORM 3110-WRITE-UNCHANGED-ROW
035400         VARYING WS-TABLE-INDEX FROM 1 BY 1
035500         UNTIL WS-TABLE-INDEX > WS-MAX-INDEX.
035600*---------------------------------------------------------------*
035700 3110-WRITE-UNCHANGED-ROW.
035800*---------------------------------------------------------------*
035900     MOVE WSR-GAUGE-READING (WS-TABLE-INDEX)
036000         TO GAUGE-MASTER-OUT-RECORD.
036100     WRITE GAUGE-MASTER-OUT-RECORD.
036200     ADD 1                     TO WS-ROWS-KEPT.
036300*---------------------------------------------------------------*
036400 4000-CLOSE-FILES.
036500*---------------------------------------------------------------*
036600     CLOSE GAUGE-MASTER-IN
036700           GAUGE-NEW-IN
036800           GAUGE-MASTER-OUT.
