000100*---------------------------------------------------------------*
000200* PRTCTL  --  common print-control and run-date work area,       *
000300*             COPYd into every program that paginates a report   *
000400*             or has to stamp a run timestamp on its output. *
000500*---------------------------------------------------------------*
000600 01  PRINT-CONTROL-AREA.
000700     05  LINE-COUNT              PIC 9(02)  COMP.
000800     05  PAGE-COUNT              PIC 9(04)  COMP.
000900     05  LINES-ON-PAGE           PIC 9(02)  COMP  VALUE 55.
001000     05  LINE-SPACEING           PIC 9(01)  COMP  VALUE 1.
001100     05  FILLER                  PIC X(06).
001200 01  WS-CURRENT-DATE-DATA.
001300     05  WS-RUN-DATE             PIC 9(08).
001400     05  WS-RUN-TIME             PIC 9(08).
001500     05  FILLER                  PIC X(04).
001600*---------------------------------------------------------------*
001700* WS-RUN-DATE-PARTS breaks WS-RUN-DATE into the year/month/day *
001800* pieces B100-DERIVE-DAY-OF-YEAR and the report heading line *
001900* both need, without UNSTRINGing the ACCEPT FROM DATE result *
002000* more than once per run. *
002100*---------------------------------------------------------------*
002200 01  WS-RUN-DATE-PARTS REDEFINES WS-CURRENT-DATE-DATA.
002300     05  WRD-CC-YEAR             PIC 9(04).
002400     05  WRD-MONTH               PIC 9(02).
002500     05  WRD-DAY                 PIC 9(02).
002600     05  FILLER                  PIC X(08).
002700     05  FILLER                  PIC X(04).
002800*---------------------------------------------------------------*
002900* WS-RUN-TIME-PARTS breaks out the hour/minute/second of the     *
003000* ACCEPT FROM TIME result for the 24-hour cutoff arithmetic in   *
003100* GAUWIND and the log-entry timestamp in GAUUPDT. *
003200*---------------------------------------------------------------*
003300 01  WS-RUN-TIME-PARTS REDEFINES WS-CURRENT-DATE-DATA.
003400     05  FILLER                  PIC X(08).
003500     05  WRT-HOUR                PIC 9(02).
003600     05  WRT-MINUTE              PIC 9(02).
003700     05  WRT-SECOND              PIC 9(02).
003800     05  WRT-HUNDREDTH           PIC 9(02).
003900     05  FILLER                  PIC X(04).
