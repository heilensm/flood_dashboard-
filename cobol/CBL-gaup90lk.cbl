000100*===============================================================*
000200* PROGRAM NAME:    GAUP90LK
000300* ORIGINAL AUTHOR: M K PRICE
000400*REMARKS. SUBPROGRAM FORM OF THE OLD VSAM-LOOKUP SKELETON --
000500*         CALLED ONCE PER GAUGE/DAY-OF-YEAR BY GAUHFLO AND
000600*         GAUPROC TO FETCH THE 90TH-PERCENTILE BASELINE BUILT
000700*         BY GAUP90.  CALLER LOADS THE KEY INTO SLOT 1 OF
000800*         RECORD-TABLE BEFORE THE CALL; THIS PROGRAM OVERLAYS
000900*         THAT SAME SLOT WITH THE MATCHED ROW, OR STAMPS
001000*         LOW-VALUES INTO TBL-P90-FLOW-CFS WHEN THE GAUGE HAS
001100*         NO BASELINE FOR THAT CALENDAR DAY.
001200*
001300* MAINTENANCE LOG
001400* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001500* --------- ------------  ---------------------------------------
001600* 11/19/90 M K PRICE       CREATED FROM THE CLAIMS-LOOKUP         111990  
001700*                          SUBPROGRAM SKELETON FOR THE NEW        111990  
001800*                          BASELINE FILE.                         111990  
001900* 07/28/95 D ABERNATHY     REQ 95-0644.  NO-MATCH NO LONGER       072895  
002000*                          ABENDS -- RETURNS LOW-VALUES FLOW SO   072895  
002100*                          THE CALLER CAN TREAT IT AS "NO DATA".  072895  
002200* 10/15/04 J CHU           REQ 04-0926.  FILE NOW OPENED AND      101504  
002300*                          CLOSED EVERY CALL AGAIN AFTER A        101504  
002400*                          STATIC-OPEN EXPERIMENT LEFT STALE      101504  
002500*                          FILE POSITIONING BETWEEN JOB STEPS.    101504  
002600*===============================================================*
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    GAUP90LK.
002900 AUTHOR.        M K PRICE.
003000 INSTALLATION.  COMMONWEALTH WATER RESOURCES DATA CENTER.
003100 DATE-WRITTEN.  11/19/90.
003200 DATE-COMPILED.
003300 SECURITY.      NON-CONFIDENTIAL.
003400*===============================================================*
003500 ENVIRONMENT DIVISION.
003600*---------------------------------------------------------------*
003700 CONFIGURATION SECTION.
003800*---------------------------------------------------------------*
003900 SOURCE-COMPUTER. IBM-3081.
004000 OBJECT-COMPUTER. IBM-3081.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS NUMERIC-GAUGE-ID IS '0' THRU '9'
004400     UPSI-0 ON STATUS IS LOOKUP-RERUN-REQUESTED.
004500*---------------------------------------------------------------*
004600 INPUT-OUTPUT SECTION.
004700*---------------------------------------------------------------*
004800 FILE-CONTROL.
004900     SELECT P90-BASELINE-FILE ASSIGN TO P90OUT
005000         ORGANIZATION IS INDEXED
005100         ACCESS MODE  IS RANDOM
005200         RECORD KEY   IS P90-KEY OF P90-BASELINE
005300         FILE STATUS  IS P9F-STATUS.
005400*===============================================================*
005500 DATA DIVISION.
005600*---------------------------------------------------------------*
005700 FILE SECTION.
005800*---------------------------------------------------------------*
005900 FD  P90-BASELINE-FILE.
006000     COPY P90REC.
006100*---------------------------------------------------------------*
006200 WORKING-STORAGE SECTION.
006300*---------------------------------------------------------------*
006400 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006500     05  P9F-STATUS                  PIC X(02) VALUE '00'.
006600         88  P9F-OK                            VALUE '00'.
006700         88  P9F-NOT-FOUND                     VALUE '23'.
006800     05  WS-CALLS-MADE               PIC 9(07) COMP VALUE 0.
006900     05  WS-CALLS-NOT-FOUND          PIC 9(07) COMP VALUE 0.
007000     05  FILLER                      PIC X(04).
007100*---------------------------------------------------------------*
007200 01  ERROR-DISPLAY-LINE.
007300     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
007400     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
007500     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
007600     05  DL-FILE-STATUS              PIC X(02) VALUE SPACE.
007700     05  FILLER  PIC X(05) VALUE ' *** '.
007800*---------------------------------------------------------------*
007900 LINKAGE SECTION.
008000 COPY GAUGETBL.
008100*===============================================================*
008200 PROCEDURE DIVISION USING RECORD-TABLE-SIZE, RECORD-TABLE-INDEX,
008300     PROGRAM-ACTION, RECORD-TABLE.
008400*---------------------------------------------------------------*
008500 0000-MAIN-ROUTINE.
008600*---------------------------------------------------------------*
008700     PERFORM 1000-OPEN-BASELINE-FILE.
008800     IF P9F-OK
008900         PERFORM 2000-LOOKUP-ONE-BASELINE.
009000     PERFORM 3000-CLOSE-BASELINE-FILE.
009100     GOBACK.
009200*---------------------------------------------------------------*
009300 1000-OPEN-BASELINE-FILE.
009400*---------------------------------------------------------------*
009500     OPEN INPUT P90-BASELINE-FILE.
009600     IF NOT P9F-OK
009700         MOVE 'OPEN'              TO DL-ERROR-REASON
009800         PERFORM 9900-DISPLAY-FILE-ERROR.
009900*---------------------------------------------------------------*
010000 2000-LOOKUP-ONE-BASELINE.
010100*---------------------------------------------------------------*
010200     ADD 1                         TO WS-CALLS-MADE.
010300     MOVE TBL-SITE-NO (1)           TO PK-SITE-NO.
010400     MOVE TBL-DAY-OF-YEAR (1)        TO PK-DAY-OF-YEAR.
010500     READ P90-BASELINE-FILE
010600         INVALID KEY
010700             PERFORM 2100-RETURN-NOT-FOUND
010800         NOT INVALID KEY
010900             PERFORM 2200-RETURN-MATCHED-ROW.
011000*---------------------------------------------------------------*
011100 2100-RETURN-NOT-FOUND.
011200*---------------------------------------------------------------*
011300     ADD 1                          TO WS-CALLS-NOT-FOUND.
011400     MOVE LOW-VALUES                 TO PFA-FLOW-CFS-X.
011500     MOVE P90-BASELINE                TO TBL-P90-BASELINE (1).
011600*---------------------------------------------------------------*
011700 2200-RETURN-MATCHED-ROW.
011800*---------------------------------------------------------------*
011900     MOVE P90-BASELINE                TO TBL-P90-BASELINE (1).
012000*---------------------------------------------------------------*
012100 3000-CLOSE-BASELINE-FILE.
012200*---------------------------------------------------------------*
012300     CLOSE P90-BASELINE-FILE.
012400*---------------------------------------------------------------*
012500 9900-DISPLAY-FILE-ERROR.
012600*---------------------------------------------------------------*
012700     MOVE P9F-STATUS                 TO DL-FILE-STATUS.
012800     DISPLAY ERROR-DISPLAY-LINE.
