000100*---------------------------------------------------------------*
000200* P90REC  --  90th-percentile flow baseline, one row per         *
000300*             gauge/day-of-year, keyed for indexed lookup.       *
000400* *
000500* P90-KEY (gauge id + day-of-year) is kept as the leading, *
000600* contiguous group so GAUP90 can load this file as an indexed *
000700* (keyed) file and GAUP90LK can READ it directly by key instead *
000800* of scanning -- the shop's own file-organization convention *
000900* for any file a program looks up by key rather than browses. *
001000*---------------------------------------------------------------*
001100 01  P90-BASELINE.
001200     05  P90-KEY.
001300         10  PK-SITE-NO          PIC X(15).
001400         10  PK-DAY-OF-YEAR      PIC 9(03).
001500     05  P90-SITE-NAME           PIC X(50).
001600     05  P90-NORTH-SOUTH         PIC X(05).
001700         88  P90-IS-NORTH        VALUE 'NORTH'.
001800         88  P90-IS-SOUTH        VALUE 'SOUTH'.
001900     05  P90-FLOW-CFS            PIC S9(07)V99.
002000     05  FILLER                  PIC X(08).
002100*---------------------------------------------------------------*
002200* P90-SITE-NO-NUM -- numeric overlay of the key's gauge id, used *
002300* when GAUP90 builds the key from a numeric accumulator.         *
002400*---------------------------------------------------------------*
002500 01  P90-SITE-NO-NUM REDEFINES P90-BASELINE.
002600     05  PKN-SITE-NO-9           PIC 9(15).
002700     05  FILLER                  PIC X(75).
002800*---------------------------------------------------------------*
002900* P90-DAY-X -- alphanumeric overlay of the day-of-year, used     *
003000* only to move a zero-suppressed edit into a display line.       *
003100*---------------------------------------------------------------*
003200 01  P90-DAY-ALPHA REDEFINES P90-BASELINE.
003300     05  FILLER                  PIC X(15).
003400     05  PDA-DAY-OF-YEAR-X       PIC X(03).
003500     05  FILLER                  PIC X(72).
003600*---------------------------------------------------------------*
003700* P90-FLOW-ALPHA -- alphanumeric overlay of the baseline flow,   *
003800* used by GAUP90LK to stamp LOW-VALUES into the caller's copy    *
003900* of P90-FLOW-CFS when NO-BASELINE-FOUND is returned.            *
004000*---------------------------------------------------------------*
004100 01  P90-FLOW-ALPHA REDEFINES P90-BASELINE.
004200     05  FILLER                  PIC X(73).
004300     05  PFA-FLOW-CFS-X          PIC X(09).
004400     05  FILLER                  PIC X(08).
