000100*===============================================================*
000200* PROGRAM NAME:    GAUROC
000300* ORIGINAL AUTHOR: R T HOLLAND
000400*REMARKS. RUN ONCE PER REGION (NORTH OR SOUTH) -- GAUGE-SORT-FILE
000500*         ASSIGNMENT POINTS AT WHICHEVER REGION'S READING FILE
000600*         IS BEING PROCESSED THIS STEP.  1H/3H/6H CHANGE IS A
000700*         12/36/72-ROW LOOKBACK WITHIN THE SAME SITE, NOT A
000800*         CLOCK-TIME CALCULATION -- READINGS ARRIVE ON A FIVE
000900*         MINUTE CADENCE.
001000*
001100* MAINTENANCE LOG
001200* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001300* --------- ------------  ---------------------------------------
001400* 03/14/87 R T HOLLAND     CREATED FROM THE RANKING-REPORT SORT   031487  
001500*                          SKELETON FOR THE FLOOD DESK'S HOURLY   031487  
001600*                          RATE-OF-RISE WATCH.                    031487  
001700* 11/19/90 M K PRICE       REQ 90-1185.  EXTENDED TO THREE        111990  
001800*                          LOOKBACK WINDOWS (1H/3H/6H) FROM THE   111990  
001900*                          ORIGINAL SINGLE 1-HOUR COMPARISON.     111990  
002000* 02/06/93 D ABERNATHY     REQ 93-0312.  TABLE SIZE RAISED TO     020693  
002100*                          9999 ROWS PER SITE-HISTORY SEGMENT.    020693  
002200* 01/11/99 S WINSLOW       Y2K REMEDIATION.  NO 2-DIGIT YEAR      011199  
002300*                          FIELDS FOUND IN THIS PROGRAM.          011199  
002400* 04/02/01 J CHU           REQ 01-0178.  EMPTY REGION FILE IS NOW 040201  
002500*                          A WARNING, NOT AN ABEND.               040201  
002600* 10/15/04 J CHU           REQ 04-0924.  SITE-HISTORY-TABLE NOW   101504  
002700*                          RESET BETWEEN SITES INSTEAD OF ACROSS  101504  
002800*                          THE WHOLE RUN -- FIXED A CARRYOVER BUG 101504  
002900*                          WHERE SITE B'S FIRST READING COMPARED  101504
003000*                          AGAINST SITE A'S LAST ROWS.            101504
003010* 07/08/06 J CHU           REQ 06-0541.  A READING WITH NO FLOW   070806
003020*                          VALUE ON THE REGION FILE WAS GOING     070806
003030*                          STRAIGHT INTO SITE-HISTORY-TABLE AND   070806
003040*                          OUT AS THE SITE'S LATEST RATE-OF-CHANGE070806
003050*                          ROW.  SUCH READINGS ARE NOW COUNTED IN 070806
003060*                          WS-ROWS-DROPPED AND NEVER SORTED, AND  070806
003070*                          4000-CALCULATE-PCT-CHANGE NO LONGER    070806
003080*                          COMPUTES A PERCENT CHANGE AGAINST A    070806
003090*                          ZERO CURRENT READING.                 070806
003100*===============================================================*
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    GAUROC.
003400 AUTHOR.        R T HOLLAND.
003500 INSTALLATION.  COMMONWEALTH WATER RESOURCES DATA CENTER.
003600 DATE-WRITTEN.  03/14/87.
003700 DATE-COMPILED.
003800 SECURITY.      NON-CONFIDENTIAL.
003900*===============================================================*
004000 ENVIRONMENT DIVISION.
004100*---------------------------------------------------------------*
004200 CONFIGURATION SECTION.
004300*---------------------------------------------------------------*
004400 SOURCE-COMPUTER. IBM-3081.
004500 OBJECT-COMPUTER. IBM-3081.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS NUMERIC-GAUGE-ID IS '0' THRU '9'
004900     UPSI-0 ON STATUS IS ROC-RERUN-REQUESTED.
005000*---------------------------------------------------------------*
005100 INPUT-OUTPUT SECTION.
005200*---------------------------------------------------------------*
005300 FILE-CONTROL.
005400     SELECT GAUGE-REGION-FILE ASSIGN TO GAUREGN
005500         FILE STATUS IS GRF-STATUS.
005600     SELECT RATE-OUT-FILE     ASSIGN TO RATEOUT.
005700     SELECT GAUGE-SORT-FILE   ASSIGN TO SORTWK1.
005800*===============================================================*
005900 DATA DIVISION.
006000*---------------------------------------------------------------*
006100 FILE SECTION.
006200*---------------------------------------------------------------*
006300 FD  GAUGE-REGION-FILE RECORDING MODE F.
006400     COPY GAUGEREC.
006500*---------------------------------------------------------------*
006600 FD  RATE-OUT-FILE RECORDING MODE F.
006700 01  RATE-OUT-RECORD.
006800     05  RO-RECORD-DATA            PIC X(118).
006900     05  FILLER                    PIC X(04).
007000*---------------------------------------------------------------*
007100 SD  GAUGE-SORT-FILE.
007200 01  GS-SORT-RECORD.
007300     05  GS-SITE-NO                PIC X(15).
007400     05  GS-TIMESTAMP-UTC          PIC X(16).
007500     05  GS-SITE-NAME              PIC X(50).
007600     05  GS-FLOW-CFS               PIC S9(07)V99.
007700     05  FILLER                    PIC X(02).
007800*---------------------------------------------------------------*
007900 WORKING-STORAGE SECTION.
008000*---------------------------------------------------------------*
008100 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008200     05  GRF-STATUS                PIC X(02) VALUE '00'.
008300         88  GRF-OK                           VALUE '00'.
008400         88  GRF-EOF                          VALUE '10'.
008500     05  SORT-EOF-SW                PIC X(01) VALUE 'N'.
008600         88  SORT-END-OF-FILE                 VALUE 'Y'.
008700     05  WS-REGION-FILE-EMPTY-SW    PIC X(01) VALUE 'N'.
008800         88  WS-REGION-FILE-EMPTY             VALUE 'Y'.
008900     05  WS-SITE-COUNT              PIC 9(05) COMP VALUE 0.
009000     05  WS-ROWS-READ               PIC 9(07) COMP VALUE 0.
009050     05  WS-ROWS-DROPPED            PIC 9(07) COMP VALUE 0.
009100     05  FILLER                     PIC X(04).
009200*---------------------------------------------------------------*
009300* SITE-HISTORY-TABLE buffers up to 999 consecutive readings for *
009400* the site currently being accumulated, in ascending time order, *
009500* so 2100-CALCULATE-PCT-CHANGE can index back 12/36/72 rows *
009600* without a second pass over GAUGE-SORT-FILE. *
009700*---------------------------------------------------------------*
009800 01  SITE-HISTORY-TABLE.
009900     05  WS-HIST-SIZE               PIC 9(04) COMP VALUE 0.
010000     05  WS-HIST-ROW OCCURS 1 TO 999 TIMES
010100             DEPENDING ON WS-HIST-SIZE
010200             INDEXED BY WSH-IDX.
010300         10  WSH-FLOW-CFS           PIC S9(07)V99.
010400         10  WSH-TIMESTAMP-UTC      PIC X(16).
010500     05  WS-CURRENT-SITE-NO         PIC X(15) VALUE SPACE.
010600     05  WS-CURRENT-SITE-NAME       PIC X(50) VALUE SPACE.
010700     05  FILLER                     PIC X(03).
010800*---------------------------------------------------------------*
010900     COPY ROCREC.
011000*---------------------------------------------------------------*
011100 01  WS-LOOKBACK-AREA.
011200     05  WS-LOOKBACK-ROWS           PIC 9(03) COMP VALUE 0.
011300     05  WS-LOOKBACK-INDEX          PIC 9(04) COMP VALUE 0.
011400     05  WS-OLDER-FLOW-CFS          PIC S9(07)V99 VALUE 0.
011500     05  WS-PCT-CHANGE-WORK         PIC S9(05)V99 VALUE 0.
011600     05  WS-FOUND-LOOKBACK-SW       PIC X(01) VALUE 'N'.
011700         88  WS-FOUND-LOOKBACK                VALUE 'Y'.
011800     05  FILLER                     PIC X(04).
011900*===============================================================*
012000 PROCEDURE DIVISION.
012100*---------------------------------------------------------------*
012200 0000-MAIN-PROCESSING.
012300*---------------------------------------------------------------*
012400     OPEN INPUT GAUGE-REGION-FILE.
012500     IF NOT GRF-OK
012600       DISPLAY 'GAUROC: GAUGE-REGION-FILE OPEN STATUS ' GRF-STATUS
012700         SET WS-REGION-FILE-EMPTY TO TRUE
012800     END-IF.
012900     OPEN OUTPUT RATE-OUT-FILE.
013000     IF WS-REGION-FILE-EMPTY
013100         DISPLAY 'GAUROC: REGION FILE MISSING OR EMPTY -- SKIPPED'
013200     ELSE
013300         SORT GAUGE-SORT-FILE
013400             ON ASCENDING KEY GS-SITE-NO, GS-TIMESTAMP-UTC
013500             INPUT PROCEDURE  IS 2000-BUILD-SORT-FILE
013600             OUTPUT PROCEDURE IS 3000-BUILD-SITE-HISTORY
013700     END-IF.
013800     CLOSE GAUGE-REGION-FILE
013900           RATE-OUT-FILE.
014000     DISPLAY 'GAUROC ROWS READ          : ' WS-ROWS-READ.
014050     DISPLAY 'GAUROC ROWS DROPPED       : ' WS-ROWS-DROPPED.
014100     DISPLAY 'GAUROC SITES WRITTEN      : ' WS-SITE-COUNT.
014200     GOBACK.
014300*---------------------------------------------------------------*
014400 2000-BUILD-SORT-FILE SECTION.
014500*---------------------------------------------------------------*
014600     PERFORM 8000-READ-REGION-FILE.
014700     PERFORM 2100-RELEASE-SORT-RECORD
014800         UNTIL GRF-EOF.
014900 2000-DUMMY SECTION.
015000*---------------------------------------------------------------*
015100 2100-RELEASE-SORT-RECORD.
015200*---------------------------------------------------------------*
015210     IF NOT GR-FLOW-PRESENT
015220         ADD 1                     TO WS-ROWS-DROPPED
015230     ELSE
015240         MOVE GR-SITE-NO           TO GS-SITE-NO
015250         MOVE GR-TIMESTAMP-UTC     TO GS-TIMESTAMP-UTC
015260         MOVE GR-SITE-NAME         TO GS-SITE-NAME
015270         MOVE GR-FLOW-CFS          TO GS-FLOW-CFS
015280         RELEASE GS-SORT-RECORD
015290         ADD 1                     TO WS-ROWS-READ
015300     END-IF.
015900     PERFORM 8000-READ-REGION-FILE.
016000*---------------------------------------------------------------*
016100 3000-BUILD-SITE-HISTORY SECTION.
016200*---------------------------------------------------------------*
016300     MOVE SPACE                    TO WS-CURRENT-SITE-NO.
016400     PERFORM 8200-RETURN-SORT-RECORD.
016500     PERFORM 3100-PROCESS-SORT-RECORD
016600         UNTIL SORT-END-OF-FILE.
016700     IF WS-HIST-SIZE > 0
016800         PERFORM 3200-WRITE-LATEST-FOR-SITE
016900     END-IF.
017000 3000-DUMMY SECTION.
017100*---------------------------------------------------------------*
017200 3100-PROCESS-SORT-RECORD.
017300*---------------------------------------------------------------*
017400     IF GS-SITE-NO NOT = WS-CURRENT-SITE-NO
017500         IF WS-HIST-SIZE > 0
017600             PERFORM 3200-WRITE-LATEST-FOR-SITE
017700         END-IF
017800         MOVE GS-SITE-NO            TO WS-CURRENT-SITE-NO
017900         MOVE GS-SITE-NAME          TO WS-CURRENT-SITE-NAME
018000         MOVE 0                     TO WS-HIST-SIZE
018100     END-IF.
018200     ADD 1                          TO WS-HIST-SIZE.
018300     MOVE GS-FLOW-CFS              TO WSH-FLOW-CFS (WS-HIST-SIZE).
018400     MOVE GS-TIMESTAMP-UTC TO WSH-TIMESTAMP-UTC (WS-HIST-SIZE).
018500     PERFORM 8200-RETURN-SORT-RECORD.
018600*---------------------------------------------------------------*
018700 3200-WRITE-LATEST-FOR-SITE.
018800*---------------------------------------------------------------*
018900     MOVE WS-CURRENT-SITE-NO        TO RC-SITE-NO.
019000     MOVE WS-CURRENT-SITE-NAME      TO RC-SITE-NAME.
019100     MOVE WSH-TIMESTAMP-UTC (WS-HIST-SIZE) TO RC-TIMESTAMP-UTC.
019200     MOVE WSH-FLOW-CFS (WS-HIST-SIZE)      TO RC-FLOW-CFS.
019300     MOVE 12                        TO WS-LOOKBACK-ROWS.
019400     PERFORM 4000-CALCULATE-PCT-CHANGE.
019500     MOVE WS-PCT-CHANGE-WORK        TO RC-PCT-CHANGE-1H.
019600     IF NOT WS-FOUND-LOOKBACK
019700         MOVE SPACE                 TO RCA-PCT-CHANGE-1H-X
019800     END-IF.
019900     MOVE 36                        TO WS-LOOKBACK-ROWS.
020000     PERFORM 4000-CALCULATE-PCT-CHANGE.
020100     MOVE WS-PCT-CHANGE-WORK        TO RC-PCT-CHANGE-3H.
020200     IF NOT WS-FOUND-LOOKBACK
020300         MOVE SPACE                 TO RCA-PCT-CHANGE-3H-X
020400     END-IF.
020500     MOVE 72                        TO WS-LOOKBACK-ROWS.
020600     PERFORM 4000-CALCULATE-PCT-CHANGE.
020700     MOVE WS-PCT-CHANGE-WORK        TO RC-PCT-CHANGE-6H.
020800     IF NOT WS-FOUND-LOOKBACK
020900         MOVE SPACE                 TO RCA-PCT-CHANGE-6H-X
021000     END-IF.
021100     MOVE RATE-OF-CHANGE            TO RATE-OUT-RECORD.
021200     WRITE RATE-OUT-RECORD.
021300     ADD 1                          TO WS-SITE-COUNT.
021400*---------------------------------------------------------------*
021500 4000-CALCULATE-PCT-CHANGE.
021600*---------------------------------------------------------------*
021700     MOVE 'N'                       TO WS-FOUND-LOOKBACK-SW.
021800     MOVE 0                         TO WS-PCT-CHANGE-WORK.
021900     COMPUTE WS-LOOKBACK-INDEX =
022000         WS-HIST-SIZE - WS-LOOKBACK-ROWS.
022100     IF WS-LOOKBACK-INDEX > 0 AND RC-FLOW-CFS NOT = 0
022200        MOVE WSH-FLOW-CFS (WS-LOOKBACK-INDEX) TO WS-OLDER-FLOW-CFS
022300         IF WS-OLDER-FLOW-CFS NOT = 0
022400             SET WS-FOUND-LOOKBACK TO TRUE
022500             COMPUTE WS-PCT-CHANGE-WORK ROUNDED =
022600                 ((RC-FLOW-CFS - WS-OLDER-FLOW-CFS) /
022700                   WS-OLDER-FLOW-CFS) * 100
022800         END-IF
022900     END-IF.
023000*---------------------------------------------------------------*
023100 8000-READ-REGION-FILE.
023200*---------------------------------------------------------------*
023300     READ GAUGE-REGION-FILE
023400         AT END
023500             SET GRF-EOF TO TRUE.
023600*---------------------------------------------------------------*
023700 8200-RETURN-SORT-RECORD.
023800*---------------------------------------------------------------*
023900     RETURN GAUGE-SORT-FILE
024000         AT END
024100             SET SORT-END-OF-FILE TO TRUE.
