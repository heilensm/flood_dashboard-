000100*===============================================================*
000200* PROGRAM NAME:    GAUUPDT
000300* ORIGINAL AUTHOR: M K PRICE
000400*REMARKS. TIES THE NIGHTLY SEQUENCE TOGETHER SO THE OPERATOR RUNS
000500*         ONE JOB INSTEAD OF SCHEDULING GAUWIND, GAUROC (NORTH
000600*         AND SOUTH), AND GAUHFLO AS FOUR SEPARATE STEPS --
000700*         BUILDS THE P90 BASELINE FIRST IF IT ISN'T ON FILE, THEN
000800*         RUNS THE UPDATE, THEN DROPS A TIMESTAMP IN THE RUN LOG
000900*         SO THE DESK CAN SEE THE LAST 100 SUCCESSFUL UPDATES.
001000*
001100* MAINTENANCE LOG
001200* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001300* --------- ------------  ---------------------------------------
001400* 01/14/91 M K PRICE       CREATED.  CALLS THE FOUR EXISTING      011491  
001500*                          BATCH STEPS IN SEQUENCE AND KEEPS A    011491  
001600*                          RUN LOG FOR THE OVERNIGHT OPERATOR.    011491  
001700* 02/06/93 D ABERNATHY     REQ 93-0316.  ADDED A DISPLAY LINE     020693  
001800*                          BEFORE EACH STEP SO THE OPERATOR       020693  
001900*                          CONSOLE SHOWS WHERE THE RUN IS, NOT    020693  
002000*                          JUST A SILENT PAUSE BETWEEN STEPS.     020693  
002100* 07/28/95 D ABERNATHY     REQ 95-0647.  GAUP90 NO LONGER HAS TO  072895  
002200*                          BE SCHEDULED BY HAND THE FIRST TIME -- 072895  
002300*                          THIS PROGRAM NOW CHECKS FOR THE        072895  
002400*                          BASELINE FILE ITSELF AND BUILDS IT IF  072895  
002500*                          MISSING BEFORE THE UPDATE SEQUENCE.    072895  
002600* 01/11/99 S WINSLOW       Y2K REMEDIATION.  WS-RUN-DATE CHANGED  011199  
002700*                          FROM A 2-DIGIT ACCEPT FROM DATE TO     011199  
002800*                          ACCEPT ... FROM DATE YYYYMMDD SO THE   011199  
002900*                          LOG ENTRY CARRIES A 4-DIGIT YEAR.      011199  
003000* 04/02/01 J CHU           REQ 01-0180.  GAUREGN/RATEOUT ARE NOW  040201  
003100*                          REPOINTED VIA ENVIRONMENT-NAME/VALUE   040201  
003200*                          BEFORE EACH CALL TO GAUROC SO THE SAME 040201  
003300*                          PROGRAM CAN BE CALLED TWICE IN ONE JOB 040201  
003400*                          STEP (NORTH THEN SOUTH) WITHOUT A      040201  
003500*                          SEPARATE JCL OVERRIDE FOR EACH REGION. 040201  
003600* 10/15/04 J CHU           REQ 04-0929.  LOG TRIM NOW KEEPS THE   101504  
003700*                          MOST RECENT 100 ENTRIES BY POSITION IN 101504  
003800*                          THE APPENDED LIST, NOT BY COMPARING    101504  
003900*                          TIMESTAMPS -- A CATCH-UP RUN WITH THE  101504  
004000*                          SYSTEM CLOCK SET BACK HAD BEEN SILENTLY101504  
004100*                          REORDERING THE LOG UNDER THE OLD RULE. 101504
004110* 05/14/11 D ABERNATHY     REQ 11-0148.  IF GAUP90 RUNS AND STILL  051411
004120*                          LEAVES NO BASELINE ON FILE THIS PROGRAM 051411
004130*                          NOW ABORTS (RETURN-CODE 16) INSTEAD OF  051411
004140*                          FALLING THROUGH INTO GAUWIND/GAUHFLO    051411
004150*                          WITH NOTHING FOR THE HIGH-FLOW JOIN TO  051411
004160*                          MATCH AGAINST.  SEE 4000-END-PROGRAM.   051411
004200*===============================================================*
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    GAUUPDT.
004500 AUTHOR.        M K PRICE.
004600 INSTALLATION.  COMMONWEALTH WATER RESOURCES DATA CENTER.
004700 DATE-WRITTEN.  01/14/91.
004800 DATE-COMPILED.
004900 SECURITY.      NON-CONFIDENTIAL.
005000*===============================================================*
005100 ENVIRONMENT DIVISION.
005200*---------------------------------------------------------------*
005300 CONFIGURATION SECTION.
005400*---------------------------------------------------------------*
005500 SOURCE-COMPUTER. IBM-3081.
005600 OBJECT-COMPUTER. IBM-3081.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS NUMERIC-GAUGE-ID IS '0' THRU '9'
006000     UPSI-0 ON STATUS IS UPDT-RERUN-REQUESTED.
006100*---------------------------------------------------------------*
006200 INPUT-OUTPUT SECTION.
006300*---------------------------------------------------------------*
006400 FILE-CONTROL.
006500     SELECT UPDATE-LOG-IN    ASSIGN TO GAUULOG
006600         FILE STATUS IS ULI-STATUS.
006700     SELECT UPDATE-LOG-OUT   ASSIGN TO GAUULGO
006800         FILE STATUS IS ULO-STATUS.
006900*---------------------------------------------------------------*
007000* P90-CHECK-FILE IS THE SAME OPEN-READ-CLOSE PRE-FLIGHT TEST *
007100* GAUHFLO AND GAUPROC USE TO FIND OUT WHETHER THE BASELINE HAS *
007200* EVER BEEN BUILT, WITHOUT DISTURBING GAUP90LK'S OWN RANDOM- *
007300* ACCESS OPEN LATER IN THE RUN. *
007400*---------------------------------------------------------------*
007500     SELECT P90-CHECK-FILE   ASSIGN TO P90OUT
007600         ORGANIZATION IS INDEXED
007700         ACCESS MODE  IS SEQUENTIAL
007800         RECORD KEY   IS P90-KEY OF P90-BASELINE
007900         FILE STATUS  IS P9C-STATUS.
008000*===============================================================*
008100 DATA DIVISION.
008200*---------------------------------------------------------------*
008300 FILE SECTION.
008400*---------------------------------------------------------------*
008500 FD  UPDATE-LOG-IN RECORDING MODE F.
008600     COPY LOGREC.
008700*---------------------------------------------------------------*
008800 FD  UPDATE-LOG-OUT RECORDING MODE F.
008900 01  UPDATE-LOG-OUT-RECORD.
009000     05  ULO-RECORD-DATA         PIC X(16).
009100     05  FILLER                  PIC X(04).
009200*---------------------------------------------------------------*
009300 FD  P90-CHECK-FILE.
009400     COPY P90REC.
009500*---------------------------------------------------------------*
009600 WORKING-STORAGE SECTION.
009700*---------------------------------------------------------------*
009800 01  WS-SWITCHES-SUBSCRIPTS-MISC.
009900     05  ULI-STATUS               PIC X(02) VALUE '00'.
010000         88  ULI-OK                         VALUE '00'.
010100         88  ULI-EOF                        VALUE '10'.
010200     05  ULO-STATUS               PIC X(02) VALUE '00'.
010300         88  ULO-OK                         VALUE '00'.
010400     05  P9C-STATUS               PIC X(02) VALUE '00'.
010500         88  P9C-OK                         VALUE '00'.
010600     05  WS-BASELINE-MISSING-SW   PIC X(01) VALUE 'N'.
010700         88  WS-BASELINE-MISSING             VALUE 'Y'.
010800     05  WS-LOG-IN-OPENED-SW      PIC X(01) VALUE 'N'.
010900         88  WS-LOG-IN-OPENED                VALUE 'Y'.
011000     05  WS-LOG-START             PIC 9(04) COMP VALUE 0.
011100     05  WS-LOG-INDEX             PIC 9(04) COMP VALUE 0.
011200     05  FILLER                   PIC X(04).
011300*---------------------------------------------------------------*
011400* WS-LOG-TABLE buffers the existing run log plus the one entry   *
011500* this run is about to add, so 3100-TRIM-LOG-TO-100 can write *
011600* out only the last hundred in one pass -- the same load-then- *
011700* rewrite shape GAUWIND uses for the 24-hour reading window. *
011800*---------------------------------------------------------------*
011900 01  WS-LOG-TABLE.
012000     05  WS-LOG-SIZE              PIC 9(04) COMP VALUE 0.
012100     05  WS-LOG-ROW OCCURS 1 TO 101 TIMES
012200             DEPENDING ON WS-LOG-SIZE
012300             INDEXED BY WSL-IDX.
012400         10  WSL-TIMESTAMP-UTC    PIC X(16).
012500     05  FILLER                   PIC X(03).
012600*---------------------------------------------------------------*
012700* WS-ENV-SWAP-AREA -- the ENVIRONMENT-NAME/ENVIRONMENT-VALUE *
012800* special registers let this program repoint GAUROC's GAUREGN    *
012900* and RATEOUT assignments at run time, once for NORTH and once *
013000* for SOUTH, without a second JCL step or a change to GAUROC. *
013100*---------------------------------------------------------------*
013200 01  WS-ENV-SWAP-AREA.
013300     05  WS-ENV-DDNAME-VALUE      PIC X(64) VALUE SPACE.
013400     05  FILLER                  PIC X(04).
013500*---------------------------------------------------------------*
013600     COPY PRTCTL.
013700*===============================================================*
013800 PROCEDURE DIVISION.
013900*---------------------------------------------------------------*
014000 0000-MAIN-PROCESSING.
014100*---------------------------------------------------------------*
014200     PERFORM 1000-CHECK-BASELINE.
014300     IF WS-BASELINE-MISSING
014400         DISPLAY 'GAUUPDT: P90-BASELINE MISSING -- RUNNING GAUP90'
014500         CALL 'GAUP90'
014510         PERFORM 1000-CHECK-BASELINE
014520         IF WS-BASELINE-MISSING
014530             DISPLAY 'GAUUPDT: GAUP90 DID NOT PRODUCE A BASELINE'
014540             DISPLAY 'GAUUPDT: ABORT -- NOTHING FOR GAUHFLO TO JOIN'
014550             MOVE 16                TO RETURN-CODE
014560             GO TO 4000-END-PROGRAM
014570         END-IF
014600     ELSE
014700         DISPLAY 'GAUUPDT: P90-BASELINE ALREADY ON FILE'
014800     END-IF.
014900     DISPLAY 'GAUUPDT: RUNNING GAUWIND'.
015000     CALL 'GAUWIND'.
015100     PERFORM 2000-RUN-RATE-OF-CHANGE.
015200     DISPLAY 'GAUUPDT: RUNNING GAUHFLO'.
015300     CALL 'GAUHFLO'.
015400     PERFORM 3000-APPEND-LOG-ENTRY.
015500     DISPLAY 'GAUUPDT: UPDATE SEQUENCE COMPLETE'.
015600     GOBACK.
015700*---------------------------------------------------------------*
015800 1000-CHECK-BASELINE.
015900*---------------------------------------------------------------*
016000     OPEN INPUT P90-CHECK-FILE.
016100     IF NOT P9C-OK
016200         SET WS-BASELINE-MISSING TO TRUE
016300     ELSE
016400         READ P90-CHECK-FILE
016500             AT END
016600                 SET WS-BASELINE-MISSING TO TRUE
016700         END-READ
016800         CLOSE P90-CHECK-FILE
016900     END-IF.
017000*---------------------------------------------------------------*
017100 2000-RUN-RATE-OF-CHANGE.
017200*---------------------------------------------------------------*
017300     DISPLAY 'GAUUPDT: RUNNING GAUROC FOR REGION NORTH'.
017400     PERFORM 2100-POINT-GAUROC-AT-NORTH.
017500     CALL 'GAUROC'.
017600     DISPLAY 'GAUUPDT: RUNNING GAUROC FOR REGION SOUTH'.
017700     PERFORM 2200-POINT-GAUROC-AT-SOUTH.
017800     CALL 'GAUROC'.
017900*---------------------------------------------------------------*
018000 2100-POINT-GAUROC-AT-NORTH.
018100*---------------------------------------------------------------*
018200     DISPLAY 'GAUNORTH'             UPON ENVIRONMENT-NAME.
018300     ACCEPT  WS-ENV-DDNAME-VALUE    FROM ENVIRONMENT-VALUE.
018400     DISPLAY 'GAUREGN'              UPON ENVIRONMENT-NAME.
018500     DISPLAY WS-ENV-DDNAME-VALUE    UPON ENVIRONMENT-VALUE.
018600     DISPLAY 'ROCNORTH'             UPON ENVIRONMENT-NAME.
018700     ACCEPT  WS-ENV-DDNAME-VALUE    FROM ENVIRONMENT-VALUE.
018800     DISPLAY 'RATEOUT'              UPON ENVIRONMENT-NAME.
018900     DISPLAY WS-ENV-DDNAME-VALUE    UPON ENVIRONMENT-VALUE.
019000*---------------------------------------------------------------*
019100 2200-POINT-GAUROC-AT-SOUTH.
019200*---------------------------------------------------------------*
019300     DISPLAY 'GAUSOUTH'             UPON ENVIRONMENT-NAME.
019400     ACCEPT  WS-ENV-DDNAME-VALUE    FROM ENVIRONMENT-VALUE.
019500     DISPLAY 'GAUREGN'              UPON ENVIRONMENT-NAME.
019600     DISPLAY WS-ENV-DDNAME-VALUE    UPON ENVIRONMENT-VALUE.
019700     DISPLAY 'ROCSOUTH'             UPON ENVIRONMENT-NAME.
019800     ACCEPT  WS-ENV-DDNAME-VALUE    FROM ENVIRONMENT-VALUE.
019900     DISPLAY 'RATEOUT'              UPON ENVIRONMENT-NAME.
020000     DISPLAY WS-ENV-DDNAME-VALUE    UPON ENVIRONMENT-VALUE.
020100*---------------------------------------------------------------*
020200 3000-APPEND-LOG-ENTRY.
020300*---------------------------------------------------------------*
020400     PERFORM 3010-LOAD-EXISTING-LOG.
020500     PERFORM 3020-BUILD-NEW-ENTRY.
020600     PERFORM 3100-TRIM-LOG-TO-100.
020700*---------------------------------------------------------------*
020800 3010-LOAD-EXISTING-LOG.
020900*---------------------------------------------------------------*
021000     OPEN INPUT UPDATE-LOG-IN.
021100     IF NOT ULI-OK AND NOT ULI-EOF
021200         DISPLAY 'GAUUPDT: UPDATE-LOG-IN OPEN STATUS ' ULI-STATUS
021300     ELSE
021400         SET WS-LOG-IN-OPENED TO TRUE
021500         PERFORM 3011-READ-LOG-ROW
021600         PERFORM 3012-BUFFER-LOG-ROW
021700             UNTIL ULI-EOF
021800     END-IF.
021900     IF WS-LOG-IN-OPENED
022000         CLOSE UPDATE-LOG-IN
022100     END-IF.
022200*---------------------------------------------------------------*
022300 3011-READ-LOG-ROW.
022400*---------------------------------------------------------------*
022500     READ UPDATE-LOG-IN
022600         AT END
022700             SET ULI-EOF TO TRUE.
022800*---------------------------------------------------------------*
022900 3012-BUFFER-LOG-ROW.
023000*---------------------------------------------------------------*
023100     ADD 1                          TO WS-LOG-SIZE.
023200     MOVE UL-TIMESTAMP-UTC   TO WSL-TIMESTAMP-UTC (WS-LOG-SIZE).
023300     PERFORM 3011-READ-LOG-ROW.
023400*---------------------------------------------------------------*
023500 3020-BUILD-NEW-ENTRY.
023600*---------------------------------------------------------------*
023700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
023800     ACCEPT WS-RUN-TIME FROM TIME.
023900     MOVE WRD-CC-YEAR               TO ULT-CC-YEAR.
024000     MOVE WRD-MONTH                 TO ULT-MONTH.
024100     MOVE WRD-DAY                   TO ULT-DAY.
024200     MOVE WRT-HOUR                  TO ULT-HOUR.
024300     MOVE WRT-MINUTE                TO ULT-MINUTE.
024400     MOVE WRT-SECOND                TO ULT-SECOND.
024500     MOVE SPACE                     TO ULT-TZ-FILLER.
024600     ADD 1                          TO WS-LOG-SIZE.
024700     MOVE UL-TIMESTAMP-UTC   TO WSL-TIMESTAMP-UTC (WS-LOG-SIZE).
024800*---------------------------------------------------------------*
024900 3100-TRIM-LOG-TO-100.
025000*---------------------------------------------------------------*
025100     IF WS-LOG-SIZE > 100
025200         COMPUTE WS-LOG-START = WS-LOG-SIZE - 99
025300     ELSE
025400         MOVE 1                     TO WS-LOG-START
025500     END-IF.
025600     OPEN OUTPUT UPDATE-LOG-OUT.
025700     PERFORM 3110-WRITE-LOG-ROW
025800         VARYING WS-LOG-INDEX FROM WS-LOG-START BY 1
025900         UNTIL WS-LOG-INDEX > WS-LOG-SIZE.
026000     CLOSE UPDATE-LOG-OUT.
026100*---------------------------------------------------------------*
026200 3110-WRITE-LOG-ROW.
026300*---------------------------------------------------------------*
026400     MOVE WSL-TIMESTAMP-UTC (WS-LOG-INDEX) TO ULO-RECORD-DATA.
026500     WRITE UPDATE-LOG-OUT-RECORD.
026600*---------------------------------------------------------------*
026700* 4000-END-PROGRAM is only reached by the GO TO in              *
026800* 0000-MAIN-PROCESSING when GAUP90 fails to leave a baseline    *
026900* behind -- the rest of the update sequence has nothing to      *
027000* join against, so it never runs.                                *
027100*---------------------------------------------------------------*
027200 4000-END-PROGRAM.
027300*---------------------------------------------------------------*
027400     GOBACK.
