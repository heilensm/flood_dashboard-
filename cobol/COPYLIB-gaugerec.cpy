000100*---------------------------------------------------------------*
000200* GAUGEREC  --  instantaneous stream-gauge reading              *
000300*                                                                *
000400* One row per 5-minute discharge reading telemetered from a     *
000500* USGS-style stream gauge.  GR-FLOW-CFS carries LOW-VALUES when  *
000600* a reading could not be telemetered (ice-affected, vandalism,   *
000700* equipment outage); GR-FLOW-PRESENT is the only safe test.      *
000800*---------------------------------------------------------------*
000900 01  GAUGE-READING.
001000     05  GR-SITE-NO              PIC X(15).
001100     05  GR-SITE-NAME            PIC X(50).
001200     05  GR-TIMESTAMP-UTC        PIC X(16).
001300     05  GR-FLOW-CFS             PIC S9(07)V99.
001400         88  GR-FLOW-PRESENT     VALUE 0.01 THRU 9999999.99.
001500     05  GR-LATITUDE             PIC S9(03)V9(06).
001600     05  GR-LONGITUDE            PIC S9(03)V9(06).
001700     05  FILLER                  PIC X(12).
001800*---------------------------------------------------------------*
001900* GR-TIMESTAMP-NUM redefines the packed YYYYMMDDHHMMSS timestamp *
002000* so B100-DERIVE-DAY-OF-YEAR and the windowing logic in GAUROC   *
002100* and GAUPROC can get at the date and clock parts without an     *
002200* UNSTRING on every pass.                                        *
002300*---------------------------------------------------------------*
002400 01  GR-TIMESTAMP-NUM REDEFINES GAUGE-READING.
002500     05  FILLER                  PIC X(15).
002600     05  FILLER                  PIC X(50).
002700     05  GRT-CC-YEAR             PIC 9(04).
002800     05  GRT-MONTH               PIC 9(02).
002900     05  GRT-DAY                 PIC 9(02).
003000     05  GRT-HOUR                PIC 9(02).
003100     05  GRT-MINUTE              PIC 9(02).
003200     05  GRT-SECOND              PIC 9(02).
003300     05  GRT-TZ-FILLER           PIC X(02).
003400     05  FILLER                  PIC X(9).
003500     05  FILLER                  PIC X(9).
003600     05  FILLER                  PIC X(9).
003700     05  FILLER                  PIC X(12).
003800*---------------------------------------------------------------*
003900* GR-FLOW-ALPHA gives the ice-marker / blank test a byte-for-    *
004000* byte look at the flow field before it is trusted as numeric.  *
004100*---------------------------------------------------------------*
004200 01  GR-FLOW-ALPHA REDEFINES GAUGE-READING.
004300     05  FILLER                  PIC X(81).
004400     05  GRF-FLOW-CFS-X          PIC X(09).
004500     05  FILLER                  PIC X(18).
004600     05  FILLER                  PIC X(12).
004700*---------------------------------------------------------------*
004800* GR-SITE-NO-NUM lets a CLASS NUMERIC-GAUGE-ID test and a        *
004900* numeric MOVE both work off the same fifteen bytes.             *
005000*---------------------------------------------------------------*
005100 01  GR-SITE-NO-NUM REDEFINES GAUGE-READING.
005200     05  GRS-SITE-NO-9           PIC 9(15).
005300     05  FILLER                  PIC X(105).
