000100*---------------------------------------------------------------*
000200* LOGREC  --  one entry in the update-run audit log.  GAUUPDT    *
000300*             appends an entry each time it completes a full *
000400*             U1-U2-U4 update sequence and keeps only the most *
000500*             recent 100 entries on file. *
000600*---------------------------------------------------------------*
000700 01  UPDATE-LOG.
000800     05  UL-TIMESTAMP-UTC        PIC X(16).
000900     05  FILLER                  PIC X(04).
001000*---------------------------------------------------------------*
001100* UL-TIMESTAMP-NUM gives 3100-TRIM-LOG-TO-100 a numeric field to *
001200* compare when it has to decide which end of the log is oldest.  *
001300*---------------------------------------------------------------*
001400 01  UL-TIMESTAMP-NUM REDEFINES UPDATE-LOG.
001500     05  ULT-CC-YEAR             PIC 9(04).
001600     05  ULT-MONTH               PIC 9(02).
001700     05  ULT-DAY                 PIC 9(02).
001800     05  ULT-HOUR                PIC 9(02).
001900     05  ULT-MINUTE              PIC 9(02).
002000     05  ULT-SECOND              PIC 9(02).
002100     05  ULT-TZ-FILLER           PIC X(02).
002200     05  FILLER                  PIC X(04).
