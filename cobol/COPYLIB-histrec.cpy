000100*---------------------------------------------------------------*
000200* HISTREC  --  20-year historical daily mean discharge           *
000300* *
000400* Input to GAUP90.  A flow value of all LOW-VALUES or an ice *
000500* marker in the source feed comes through as non-numeric text    *
000600* in HDF-FLOW-CFS-X; 1000-LOAD-AND-SORT skips those rows before *
000700* they ever reach the SORT.                                      *
000800*---------------------------------------------------------------*
000900 01  HISTORICAL-DAILY.
001000     05  HD-SITE-NO              PIC X(15).
001100     05  HD-SITE-NAME            PIC X(50).
001200     05  HD-OBS-DATE             PIC 9(08).
001300     05  HD-FLOW-CFS             PIC S9(07)V99.
001400     05  HD-LATITUDE             PIC S9(03)V9(06).
001500     05  FILLER                  PIC X(09).
001600*---------------------------------------------------------------*
001700* HD-OBS-DATE-PARTS gives B100-DERIVE-DAY-OF-YEAR the year,      *
001800* month and day as separate numeric items for the leap-year      *
001900* and days-in-month table lookups. *
002000*---------------------------------------------------------------*
002100 01  HD-OBS-DATE-PARTS REDEFINES HISTORICAL-DAILY.
002200     05  FILLER                  PIC X(15).
002300     05  FILLER                  PIC X(50).
002400     05  HDD-CC-YEAR              PIC 9(04).
002500     05  HDD-MONTH                PIC 9(02).
002600     05  HDD-DAY                  PIC 9(02).
002700     05  FILLER                  PIC X(09).
002800     05  FILLER                  PIC X(09).
002900     05  FILLER                  PIC X(09).
003000*---------------------------------------------------------------*
003100* HDF-FLOW-CFS-X -- alphanumeric overlay used only to test for   *
003200* an ice marker or blank before the field is trusted as numeric. *
003300*---------------------------------------------------------------*
003400 01  HD-FLOW-ALPHA REDEFINES HISTORICAL-DAILY.
003500     05  FILLER                  PIC X(73).
003600     05  HDF-FLOW-CFS-X           PIC X(09).
003700     05  FILLER                  PIC X(09).
003800     05  FILLER                  PIC X(09).
003900*---------------------------------------------------------------*
004000* HD-SITE-NO-NUM -- numeric overlay of the gauge id for table    *
004100* SEARCH and subscript arithmetic in 2000-ACCUMULATE-GROUP.      *
004200*---------------------------------------------------------------*
004300 01  HD-SITE-NO-NUM REDEFINES HISTORICAL-DAILY.
004400     05  HDS-SITE-NO-9            PIC 9(15).
004500     05  FILLER                  PIC X(85).
