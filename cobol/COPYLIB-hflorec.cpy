000100*---------------------------------------------------------------*
000200* HFLOREC  --  high-flow comparison summary, one row per         *
000300*              current reading, matched against its P90          *
000400*              baseline (output of GAUHFLO).                     *
000500* *
000600* HF-P90-FLOW-CFS and HF-RATIO are stamped with LOW-VALUES by *
000700* 2100-LOOKUP-BASELINE when GAUP90LK returns NO-BASELINE-FOUND; *
000800* HF-HIGH-FLOW-FLAG stays 'N' in that case -- a missing baseline *
000900* is never treated as a high-flow hit.                           *
001000*---------------------------------------------------------------*
001100 01  HIGH-FLOW-SUMMARY.
001200     05  HF-SITE-NO              PIC X(15).
001300     05  HF-SITE-NAME            PIC X(50).
001400     05  HF-TIMESTAMP-UTC        PIC X(16).
001500     05  HF-FLOW-CFS             PIC S9(07)V99.
001600     05  HF-P90-FLOW-CFS         PIC S9(07)V99.
001700     05  HF-RATIO                PIC S9(05)V99.
001800     05  HF-HIGH-FLOW-FLAG       PIC X(01).
001900         88  HF-IS-HIGH-FLOW     VALUE 'Y'.
002000         88  HF-NOT-HIGH-FLOW    VALUE 'N'.
002100     05  HF-REGION               PIC X(05).
002200         88  HF-IS-NORTH         VALUE 'NORTH'.
002300         88  HF-IS-SOUTH         VALUE 'SOUTH'.
002400     05  FILLER                  PIC X(08).
002500*---------------------------------------------------------------*
002600* HF-RATIO-ALPHA lets 2200-COMPUTE-RATIO-AND-FLAG test for a *
002700* missing (LOW-VALUES) ratio before it is edited onto the        *
002800* console report line.                                           *
002900*---------------------------------------------------------------*
003000 01  HF-RATIO-ALPHA REDEFINES HIGH-FLOW-SUMMARY.
003100     05  FILLER                  PIC X(99).
003200     05  HFA-RATIO-X             PIC X(07).
003300     05  FILLER                  PIC X(06).
003400     05  FILLER                  PIC X(08).
003500*---------------------------------------------------------------*
003600* HF-P90-ALPHA is the matching overlay for the matched-baseline *
003700* flow, used by the same missing-baseline test.                  *
003800*---------------------------------------------------------------*
003900 01  HF-P90-ALPHA REDEFINES HIGH-FLOW-SUMMARY.
004000     05  FILLER                  PIC X(90).
004100     05  HPA-P90-FLOW-CFS-X      PIC X(09).
004200     05  FILLER                  PIC X(13).
004300     05  FILLER                  PIC X(08).
