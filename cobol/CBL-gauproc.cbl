000100*===============================================================*
000200* PROGRAM NAME:    GAUPROC
000300* ORIGINAL AUTHOR: M K PRICE
000400*REMARKS. COMBINES THE RATE-OF-RISE WORK GAUROC DOES PER REGION
000500*         WITH THE P90-BASELINE RATIO GAUHFLO COMPUTES PER
000600*         READING, RUN ONCE OVER THE WHOLE GAUGE-MASTER FILE SO
000700*         THE FLOOD DESK HAS ONE COMBINED ROW PER GAUGE INSTEAD
000800*         OF HAVING TO READ THREE SEPARATE REPORTS SIDE BY SIDE.
000900*
001000* MAINTENANCE LOG
001100* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001200* --------- ------------  ---------------------------------------
001300* 11/26/90 M K PRICE       CREATED.  BORROWS GAUROC'S SORT AND    112690  
001400*                          SITE-HISTORY-TABLE SHAPE AND GAUHFLO'S 112690  
001500*                          GAUP90LK JOIN SO THE DESK GETS CHANGE, 112690  
001600*                          BASELINE RATIO, AND COORDINATES IN ONE 112690  
001700*                          OUTPUT ROW PER GAUGE.                  112690  
001800* 02/06/93 D ABERNATHY     REQ 93-0315.  TABLE SIZE RAISED TO     020693  
001900*                          9999 ROWS PER SITE-HISTORY SEGMENT TO  020693  
002000*                          MATCH GAUROC'S LIMIT.                  020693  
002100* 07/28/95 D ABERNATHY     REQ 95-0646.  MASTER FILE WITH NO      072895  
002200*                          P90-BASELINE ON FILE NO LONGER ABENDS  072895  
002300*                          -- PERCENTILE IS LEFT BLANK FOR EVERY
002400*                          GAUGE AND A WARNING IS LOGGED.         072895  
002500* 01/11/99 S WINSLOW       Y2K REMEDIATION.  NO 2-DIGIT YEAR      011199  
002600*                          FIELDS FOUND IN THIS PROGRAM.          011199  
002700* 04/02/01 J CHU           REQ 01-0179.  EMPTY OR MISSING MASTER  040201  
002800*                          FILE IS A HARD ABORT (CONDITION CODE   040201  
002900*                          16) -- THIS RUN HAS NOTHING ELSE TO DO 040201  
003000*                          WORK FROM, UNLIKE GAUROC'S PER-REGION  040201  
003100*                          SKIP.                                  040201  
003200* 10/15/04 J CHU           REQ 04-0928.  RECORDS WITH A BAD       101504  
003300*                          TIMESTAMP, MISSING FLOW, OR BLANK      101504  
003400*                          SITE-NO ARE NOW DROPPED AT LOAD TIME   101504  
003500*                          INSTEAD OF POISONING THE SITE-HISTORY  101504
003600*                          LOOKBACK FOR THE REST OF THE SITE.     101504
003610* 07/08/06 J CHU           REQ 06-0541.  4300-LOOKUP-AND-SET-     070806
003620*                          PERCENTILE TREATED A MATCHED BASELINE  070806
003630*                          OF ZERO (DRY STREAMBED DAYS) AS A GOOD 070806
003640*                          DIVISOR AND COULD ABEND.  A ZERO       070806
003650*                          P90-FLOW-CFS NOW FALLS THROUGH TO THE  070806
003660*                          SAME LOW-VALUES HANDLING AS NO MATCH.  070806
003700*===============================================================*
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    GAUPROC.
004000 AUTHOR.        M K PRICE.
004100 INSTALLATION.  COMMONWEALTH WATER RESOURCES DATA CENTER.
004200 DATE-WRITTEN.  11/26/90.
004300 DATE-COMPILED.
004400 SECURITY.      NON-CONFIDENTIAL.
004500*===============================================================*
004600 ENVIRONMENT DIVISION.
004700*---------------------------------------------------------------*
004800 CONFIGURATION SECTION.
004900*---------------------------------------------------------------*
005000 SOURCE-COMPUTER. IBM-3081.
005100 OBJECT-COMPUTER. IBM-3081.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS NUMERIC-GAUGE-ID IS '0' THRU '9'
005500     UPSI-0 ON STATUS IS PROC-RERUN-REQUESTED.
005600*---------------------------------------------------------------*
005700 INPUT-OUTPUT SECTION.
005800*---------------------------------------------------------------*
005900 FILE-CONTROL.
006000     SELECT GAUGE-MASTER-IN  ASSIGN TO GAUMSTR
006100         FILE STATUS IS GMI-STATUS.
006200     SELECT GAUGE-PROC-OUT   ASSIGN TO GAUPROUT.
006300     SELECT GAUGE-SORT-FILE  ASSIGN TO SORTWK1.
006400*---------------------------------------------------------------*
006500* P90-CHECK-FILE IS OPENED AND CLOSED ONCE, THE SAME PRE-FLIGHT *
006600* TECHNIQUE GAUHFLO USES -- BUT HERE A MISSING BASELINE IS A *
006700* WARNING, NOT AN ABORT, PER THE DESK'S REQUEST THAT THE *
006800* COMBINED GAUGE REPORT STILL RUN ON A DAY THE BASELINE JOB *
006900* HASN'T YET. *
007000*---------------------------------------------------------------*
007100     SELECT P90-CHECK-FILE   ASSIGN TO P90OUT
007200         ORGANIZATION IS INDEXED
007300         ACCESS MODE  IS SEQUENTIAL
007400         RECORD KEY   IS P90-KEY OF P90-BASELINE
007500         FILE STATUS  IS P9C-STATUS.
007600*===============================================================*
007700 DATA DIVISION.
007800*---------------------------------------------------------------*
007900 FILE SECTION.
008000*---------------------------------------------------------------*
008100 FD  GAUGE-MASTER-IN RECORDING MODE F.
008200     COPY GAUGEREC.
008300*---------------------------------------------------------------*
008400 FD  GAUGE-PROC-OUT RECORDING MODE F.
008500     COPY GPRREC.
008600*---------------------------------------------------------------*
008700 FD  P90-CHECK-FILE.
008800     COPY P90REC.
008900*---------------------------------------------------------------*
009000 SD  GAUGE-SORT-FILE.
009100 01  GS-SORT-RECORD.
009200     05  GS-SITE-NO                PIC X(15).
009300     05  GS-TIMESTAMP-UTC          PIC X(16).
009400     05  GS-SITE-NAME              PIC X(50).
009500     05  GS-FLOW-CFS               PIC S9(07)V99.
009600     05  GS-LATITUDE               PIC S9(03)V9(06).
009700     05  GS-LONGITUDE              PIC S9(03)V9(06).
009800     05  FILLER                    PIC X(02).
009900*---------------------------------------------------------------*
010000 WORKING-STORAGE SECTION.
010100*---------------------------------------------------------------*
010200 01  WS-SWITCHES-SUBSCRIPTS-MISC.
010300     05  GMI-STATUS                PIC X(02) VALUE '00'.
010400         88  GMI-OK                           VALUE '00'.
010500         88  GMI-EOF                          VALUE '10'.
010600     05  P9C-STATUS                PIC X(02) VALUE '00'.
010700         88  P9C-OK                           VALUE '00'.
010800     05  SORT-EOF-SW                PIC X(01) VALUE 'N'.
010900         88  SORT-END-OF-FILE                 VALUE 'Y'.
011000     05  WS-MASTER-OPENED-SW        PIC X(01) VALUE 'N'.
011100         88  WS-MASTER-OPENED                 VALUE 'Y'.
011200     05  WS-MASTER-FILE-EMPTY-SW    PIC X(01) VALUE 'N'.
011300         88  WS-MASTER-FILE-EMPTY             VALUE 'Y'.
011400     05  WS-BASELINE-MISSING-SW     PIC X(01) VALUE 'N'.
011500         88  WS-BASELINE-MISSING              VALUE 'Y'.
011600     05  WS-SITE-COUNT              PIC 9(05) COMP VALUE 0.
011700     05  WS-ROWS-READ               PIC 9(07) COMP VALUE 0.
011800     05  WS-ROWS-DROPPED            PIC 9(07) COMP VALUE 0.
011900     05  FILLER                     PIC X(04).
012000*---------------------------------------------------------------*
012100* SITE-HISTORY-TABLE buffers up to 9999 consecutive readings for *
012200* the site currently being accumulated, in ascending time order, *
012300* so 4100-CALCULATE-PCT-CHANGE can index back 12/36/72 rows *
012400* without a second pass over GAUGE-SORT-FILE -- the same table *
012500* GAUROC keeps per region, here kept over the whole master file. *
012600*---------------------------------------------------------------*
012700 01  SITE-HISTORY-TABLE.
012800     05  WS-HIST-SIZE               PIC 9(04) COMP VALUE 0.
012900     05  WS-HIST-ROW OCCURS 1 TO 9999 TIMES
013000             DEPENDING ON WS-HIST-SIZE
013100             INDEXED BY WSH-IDX.
013200         10  WSH-FLOW-CFS           PIC S9(07)V99.
013300         10  WSH-TIMESTAMP-UTC      PIC X(16).
013400     05  WS-CURRENT-SITE-NO         PIC X(15) VALUE SPACE.
013500     05  WS-CURRENT-SITE-NAME       PIC X(50) VALUE SPACE.
013600     05  WS-CURRENT-LATITUDE        PIC S9(03)V9(06) VALUE 0.
013700     05  WS-CURRENT-LONGITUDE       PIC S9(03)V9(06) VALUE 0.
013800     05  FILLER                     PIC X(03).
013900*---------------------------------------------------------------*
014000 01  WS-LOOKBACK-AREA.
014100     05  WS-LOOKBACK-ROWS           PIC 9(03) COMP VALUE 0.
014200     05  WS-LOOKBACK-INDEX          PIC 9(04) COMP VALUE 0.
014300     05  WS-OLDER-FLOW-CFS          PIC S9(07)V99 VALUE 0.
014400     05  WS-PCT-CHANGE-WORK         PIC S9(05)V99 VALUE 0.
014500     05  WS-FOUND-LOOKBACK-SW       PIC X(01) VALUE 'N'.
014600         88  WS-FOUND-LOOKBACK                VALUE 'Y'.
014700     05  FILLER                     PIC X(04).
014800*---------------------------------------------------------------*
014900* WS-DATE-MATH-AREA -- no intrinsic FUNCTION is used for the *
015000* day-of-year derivation; same hand-rolled leap-year routine as *
015100* GAUWIND, GAUP90 and GAUHFLO. *
015200*---------------------------------------------------------------*
015300 01  WS-DATE-MATH-AREA.
015400     05  WS-WORK-YEAR               PIC 9(04) COMP VALUE 0.
015500     05  WS-WORK-MONTH              PIC 9(02) COMP VALUE 0.
015600     05  WS-WORK-DAY                PIC 9(02) COMP VALUE 0.
015700     05  WS-LEAP-YEAR-SW            PIC X(01) VALUE 'N'.
015800         88  WS-IS-LEAP-YEAR                   VALUE 'Y'.
015900     05  WS-REMAINDER-4              PIC 9(02) COMP VALUE 0.
016000     05  WS-REMAINDER-100            PIC 9(02) COMP VALUE 0.
016100     05  WS-REMAINDER-400            PIC 9(03) COMP VALUE 0.
016200     05  WS-DIVIDE-QUOTIENT          PIC 9(04) COMP VALUE 0.
016300     05  WS-DAY-OF-YEAR              PIC 9(03) COMP VALUE 0.
016400     05  FILLER                      PIC X(01).
016500     05  WS-CUM-DAYS-BEFORE-MONTH.
016600         10  FILLER               PIC 9(03) COMP VALUE 0.
016700         10  FILLER               PIC 9(03) COMP VALUE 31.
016800         10  FILLER               PIC 9(03) COMP VALUE 59.
016900         10  FILLER               PIC 9(03) COMP VALUE 90.
017000         10  FILLER               PIC 9(03) COMP VALUE 120.
017100         10  FILLER               PIC 9(03) COMP VALUE 151.
017200         10  FILLER               PIC 9(03) COMP VALUE 181.
017300         10  FILLER               PIC 9(03) COMP VALUE 212.
017400         10  FILLER               PIC 9(03) COMP VALUE 243.
017500         10  FILLER               PIC 9(03) COMP VALUE 273.
017600         10  FILLER               PIC 9(03) COMP VALUE 304.
017700         10  FILLER               PIC 9(03) COMP VALUE 334.
017800*---------------------------------------------------------------*
017900* WS-CUM-TABLE redefines the cumulative-days FILLER list above *
018000* so 4200 can index it by month number instead of a twelve-way *
018100* EVALUATE. *
018200*---------------------------------------------------------------*
018300 01  WS-CUM-TABLE REDEFINES WS-CUM-DAYS-BEFORE-MONTH.
018400     05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03) COMP.
018500*---------------------------------------------------------------*
018600 01  WS-RATIO-WORK.
018700     05  WS-RATIO                    PIC S9(05)V99 VALUE 0.
018800     05  FILLER                      PIC X(04).
018900*---------------------------------------------------------------*
019000 LINKAGE SECTION.
019100 COPY GAUGETBL.
019200*===============================================================*
019300 PROCEDURE DIVISION.
019400*---------------------------------------------------------------*
019500 0000-MAIN-PROCESSING.
019600*---------------------------------------------------------------*
019700     PERFORM 1000-OPEN-FILES.
019800     IF WS-MASTER-FILE-EMPTY
019900         DISPLAY 'GAUPROC: GAUGE-MASTER-IN MISSING OR EMPTY --'
020000             ' ABORT'
020100         PERFORM 4000-CLOSE-FILES
020200         MOVE 16                  TO RETURN-CODE
020300         GOBACK.
020400     PERFORM 1500-CHECK-BASELINE-FILE.
020500     IF WS-BASELINE-MISSING
020600         DISPLAY 'GAUPROC: P90-BASELINE FILE MISSING OR EMPTY'
020700         DISPLAY 'GAUPROC: PERCENTILE LEFT BLANK FOR ALL GAUGES'
020800     END-IF.
020900     SORT GAUGE-SORT-FILE
021000         ON ASCENDING KEY GS-SITE-NO, GS-TIMESTAMP-UTC
021100         INPUT PROCEDURE  IS 2000-BUILD-SORT-FILE
021200         OUTPUT PROCEDURE IS 3000-BUILD-SITE-HISTORY.
021300     PERFORM 4000-CLOSE-FILES.
021400     DISPLAY 'GAUPROC ROWS READ         : ' WS-ROWS-READ.
021500     DISPLAY 'GAUPROC ROWS DROPPED      : ' WS-ROWS-DROPPED.
021600     DISPLAY 'GAUPROC GAUGES WRITTEN    : ' WS-SITE-COUNT.
021700     GOBACK.
021800*---------------------------------------------------------------*
021900 1000-OPEN-FILES.
022000*---------------------------------------------------------------*
022100     OPEN INPUT GAUGE-MASTER-IN.
022200     IF NOT GMI-OK
022300         DISPLAY 'GAUPROC: GAUGE-MASTER-IN OPEN STATUS '
022400             GMI-STATUS
022500         SET WS-MASTER-FILE-EMPTY TO TRUE
022600     ELSE
022700         SET WS-MASTER-OPENED TO TRUE
022800         PERFORM 8000-READ-MASTER-ROW
022900         IF GMI-EOF
023000             SET WS-MASTER-FILE-EMPTY TO TRUE
023100         END-IF
023200     END-IF.
023300     OPEN OUTPUT GAUGE-PROC-OUT.
023400*---------------------------------------------------------------*
023500 1500-CHECK-BASELINE-FILE.
023600*---------------------------------------------------------------*
023700     OPEN INPUT P90-CHECK-FILE.
023800     IF NOT P9C-OK
023900         SET WS-BASELINE-MISSING TO TRUE
024000     ELSE
024100         READ P90-CHECK-FILE
024200             AT END
024300                 SET WS-BASELINE-MISSING TO TRUE
024400         END-READ
024500         CLOSE P90-CHECK-FILE
024600     END-IF.
024700*---------------------------------------------------------------*
024800 2000-BUILD-SORT-FILE SECTION.
024900*---------------------------------------------------------------*
025000     PERFORM 2100-RELEASE-SORT-RECORD
025100         UNTIL GMI-EOF.
025200 2000-DUMMY SECTION.
025300*---------------------------------------------------------------*
025400 2100-RELEASE-SORT-RECORD.
025500*---------------------------------------------------------------*
025600     IF GR-SITE-NO = SPACE OR NOT GR-FLOW-PRESENT
025700             OR GRT-CC-YEAR NOT NUMERIC OR GRT-MONTH NOT NUMERIC
025800             OR GRT-DAY NOT NUMERIC
025900         ADD 1                      TO WS-ROWS-DROPPED
026000     ELSE
026100         IF GRT-MONTH < 1 OR GRT-MONTH > 12
026200                 OR GRT-DAY < 1 OR GRT-DAY > 31
026300             ADD 1                  TO WS-ROWS-DROPPED
026400         ELSE
026500             MOVE GR-SITE-NO           TO GS-SITE-NO
026600             MOVE GR-TIMESTAMP-UTC     TO GS-TIMESTAMP-UTC
026700             MOVE GR-SITE-NAME         TO GS-SITE-NAME
026800             MOVE GR-FLOW-CFS          TO GS-FLOW-CFS
026900             MOVE GR-LATITUDE          TO GS-LATITUDE
027000             MOVE GR-LONGITUDE         TO GS-LONGITUDE
027100             RELEASE GS-SORT-RECORD
027200             ADD 1                     TO WS-ROWS-READ
027300         END-IF
027400     END-IF.
027500     PERFORM 8000-READ-MASTER-ROW.
027600*---------------------------------------------------------------*
027700 3000-BUILD-SITE-HISTORY SECTION.
027800*---------------------------------------------------------------*
027900     MOVE SPACE                    TO WS-CURRENT-SITE-NO.
028000     PERFORM 8200-RETURN-SORT-RECORD.
028100     PERFORM 3100-PROCESS-SORT-RECORD
028200         UNTIL SORT-END-OF-FILE.
028300     IF WS-HIST-SIZE > 0
028400         PERFORM 3200-WRITE-LATEST-FOR-SITE
028500     END-IF.
028600 3000-DUMMY SECTION.
028700*---------------------------------------------------------------*
028800 3100-PROCESS-SORT-RECORD.
028900*---------------------------------------------------------------*
029000     IF GS-SITE-NO NOT = WS-CURRENT-SITE-NO
029100         IF WS-HIST-SIZE > 0
029200             PERFORM 3200-WRITE-LATEST-FOR-SITE
029300         END-IF
029400         MOVE GS-SITE-NO            TO WS-CURRENT-SITE-NO
029500         MOVE GS-SITE-NAME          TO WS-CURRENT-SITE-NAME
029600         MOVE 0                     TO WS-HIST-SIZE
029700     END-IF.
029800     ADD 1                          TO WS-HIST-SIZE.
029900     MOVE GS-FLOW-CFS              TO WSH-FLOW-CFS (WS-HIST-SIZE).
030000     MOVE GS-TIMESTAMP-UTC TO WSH-TIMESTAMP-UTC (WS-HIST-SIZE).
030100     MOVE GS-LATITUDE               TO WS-CURRENT-LATITUDE.
030200     MOVE GS-LONGITUDE              TO WS-CURRENT-LONGITUDE.
030300     PERFORM 8200-RETURN-SORT-RECORD.
030400*---------------------------------------------------------------*
030500 3200-WRITE-LATEST-FOR-SITE.
030600*---------------------------------------------------------------*
030700     MOVE WS-CURRENT-SITE-NO        TO GP-SITE-NO.
030800     MOVE WS-CURRENT-SITE-NAME      TO GP-SITE-NAME.
030900     MOVE WSH-TIMESTAMP-UTC (WS-HIST-SIZE) TO GP-TIMESTAMP-UTC.
031000     MOVE WSH-FLOW-CFS (WS-HIST-SIZE)      TO GP-FLOW-CFS.
031100     MOVE WS-CURRENT-LATITUDE       TO GP-LATITUDE.
031200     MOVE WS-CURRENT-LONGITUDE      TO GP-LONGITUDE.
031300     MOVE 12                        TO WS-LOOKBACK-ROWS.
031400     PERFORM 4100-CALCULATE-PCT-CHANGE.
031500     MOVE WS-PCT-CHANGE-WORK        TO GP-PCT-CHANGE-1H.
031600     MOVE 36                        TO WS-LOOKBACK-ROWS.
031700     PERFORM 4100-CALCULATE-PCT-CHANGE.
031800     MOVE WS-PCT-CHANGE-WORK        TO GP-PCT-CHANGE-3H.
031900     MOVE 72                        TO WS-LOOKBACK-ROWS.
032000     PERFORM 4100-CALCULATE-PCT-CHANGE.
032100     MOVE WS-PCT-CHANGE-WORK        TO GP-PCT-CHANGE-6H.
032200     PERFORM 4200-DERIVE-DAY-OF-YEAR.
032300     IF WS-BASELINE-MISSING
032400         MOVE LOW-VALUES             TO GPA-PERCENTILE-X
032500     ELSE
032600         PERFORM 4300-LOOKUP-AND-SET-PERCENTILE
032700     END-IF.
032800     WRITE GAUGE-PROCESSED.
032900     ADD 1                          TO WS-SITE-COUNT.
033000*---------------------------------------------------------------*
033100 4100-CALCULATE-PCT-CHANGE.
033200*---------------------------------------------------------------*
033300     MOVE 'N'                       TO WS-FOUND-LOOKBACK-SW.
033400     MOVE 0                         TO WS-PCT-CHANGE-WORK.
033500     COMPUTE WS-LOOKBACK-INDEX =
033600         WS-HIST-SIZE - WS-LOOKBACK-ROWS.
033700     IF WS-LOOKBACK-INDEX > 0
033800        MOVE WSH-FLOW-CFS (WS-LOOKBACK-INDEX) TO WS-OLDER-FLOW-CFS
033900         IF WS-OLDER-FLOW-CFS NOT = 0
034000             SET WS-FOUND-LOOKBACK TO TRUE
034100             COMPUTE WS-PCT-CHANGE-WORK ROUNDED =
034200                 ((GP-FLOW-CFS - WS-OLDER-FLOW-CFS) /
034300                   WS-OLDER-FLOW-CFS) * 100
034400         END-IF
034500     END-IF.
034600*---------------------------------------------------------------*
034700 4200-DERIVE-DAY-OF-YEAR.
034800*---------------------------------------------------------------*
034900     MOVE GPT-CC-YEAR               TO WS-WORK-YEAR.
035000     MOVE GPT-MONTH                 TO WS-WORK-MONTH.
035100     MOVE GPT-DAY                   TO WS-WORK-DAY.
035200     PERFORM 4210-TEST-LEAP-YEAR.
035300     MOVE WS-CUM-DAYS (WS-WORK-MONTH) TO WS-DAY-OF-YEAR.
035400     IF WS-IS-LEAP-YEAR AND WS-WORK-MONTH > 2
035500         ADD 1                      TO WS-DAY-OF-YEAR
035600     END-IF.
035700     ADD WS-WORK-DAY                TO WS-DAY-OF-YEAR.
035800*---------------------------------------------------------------*
035900 4210-TEST-LEAP-YEAR.
036000*---------------------------------------------------------------*
036100     MOVE 'N'                       TO WS-LEAP-YEAR-SW.
036200     DIVIDE WS-WORK-YEAR BY 4 GIVING WS-DIVIDE-QUOTIENT
036300         REMAINDER WS-REMAINDER-4.
036400     IF WS-REMAINDER-4 = 0
036500         DIVIDE WS-WORK-YEAR BY 100 GIVING WS-DIVIDE-QUOTIENT
036600             REMAINDER WS-REMAINDER-100
036700         IF WS-REMAINDER-100 NOT = 0
036800             SET WS-IS-LEAP-YEAR TO TRUE
036900         ELSE
037000             DIVIDE WS-WORK-YEAR BY 400 GIVING WS-DIVIDE-QUOTIENT
037100                 REMAINDER WS-REMAINDER-400
037200             IF WS-REMAINDER-400 = 0
037300                 SET WS-IS-LEAP-YEAR TO TRUE
037400             END-IF
037500         END-IF
037600     END-IF.
037700*---------------------------------------------------------------*
037800 4300-LOOKUP-AND-SET-PERCENTILE.
037900*---------------------------------------------------------------*
038000     MOVE 1                         TO RECORD-TABLE-SIZE.
038100     MOVE 'ONE'                     TO PROGRAM-ACTION.
038200     MOVE GP-SITE-NO                TO TBL-SITE-NO (1).
038300     MOVE WS-DAY-OF-YEAR            TO TBL-DAY-OF-YEAR (1).
038400     CALL 'GAUP90LK' USING RECORD-TABLE-SIZE, RECORD-TABLE-INDEX,
038500         PROGRAM-ACTION, RECORD-TABLE.
038550     IF TBL-P90-FLOW-CFS (1) IS NOT NUMERIC
038560             OR TBL-P90-FLOW-CFS (1) = 0
038700         MOVE LOW-VALUES             TO GPA-PERCENTILE-X
038800     ELSE
038900         COMPUTE WS-RATIO ROUNDED =
039000             GP-FLOW-CFS / TBL-P90-FLOW-CFS (1)
039100         MOVE WS-RATIO               TO GP-PERCENTILE
039200     END-IF.
039300*---------------------------------------------------------------*
039400 4000-CLOSE-FILES.
039500*---------------------------------------------------------------*
039600     IF WS-MASTER-OPENED
039700         CLOSE GAUGE-MASTER-IN
039800     END-IF.
039900     CLOSE GAUGE-PROC-OUT.
040000*---------------------------------------------------------------*
040100 8000-READ-MASTER-ROW.
040200*---------------------------------------------------------------*
040300     READ GAUGE-MASTER-IN
040400         AT END
040500             SET GMI-EOF TO TRUE.
040600*---------------------------------------------------------------*
040700 8200-RETURN-SORT-RECORD.
040800*---------------------------------------------------------------*
040900     RETURN GAUGE-SORT-FILE
041000         AT END
041100             SET SORT-END-OF-FILE TO TRUE.
