000100*===============================================================*
000200* PROGRAM NAME:    GAUP90
000300* ORIGINAL AUTHOR: M K PRICE
000400*REMARKS. REDUCES TWENTY YEARS OF DAILY MEAN DISCHARGE INTO ONE
000500*         90TH-PERCENTILE FLOW PER SITE PER DAY-OF-YEAR, USING
000600*         LINEAR INTERPOLATION BETWEEN ORDER STATISTICS (SAME
000700*         METHOD THE OLD FORTRAN HYDROLOGY DECK USED).  RUN
000800*         ONCE A YEAR, OR ON DEMAND BY GAUUPDT WHEN THE
000900*         BASELINE FILE IS MISSING.
001000*
001100* MAINTENANCE LOG
001200* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001300* --------- ------------  ---------------------------------------
001400* 11/19/90 M K PRICE       CREATED.  GROUPS HIST-DAILY BY SITE    111990  
001500*                          AND CALENDAR DAY-OF-YEAR, SORTED SO    111990  
001600*                          THE FLOW VALUES ARRIVE IN ASCENDING    111990  
001700*                          ORDER WITHIN EACH GROUP.               111990  
001800* 02/06/93 D ABERNATHY     REQ 93-0313.  RAISED GROUP-FLOW-TABLE  020693  
001900*                          FROM 25 TO 99 YEARS OF CAPACITY.       020693  
002000* 07/28/95 D ABERNATHY     REQ 95-0643.  NON-NUMERIC FLOW (ICE    072895  
002100*                          MARKER) NOW DROPPED AT LOAD TIME       072895  
002200*                          INSTEAD OF BLOWING UP THE SORT.        072895  
002300* 01/11/99 S WINSLOW       Y2K REMEDIATION.  HD-OBS-DATE WAS      011199  
002400*                          ALREADY CCYYMMDD; NO CHANGE REQUIRED.  011199  
002500* 10/15/04 J CHU           REQ 04-0925.  N=1 GROUPS NOW RETURN    101504  
002600*                          THE SINGLE VALUE DIRECTLY INSTEAD OF   101504  
002700*                          DIVIDING BY ZERO IN THE INTERPOLATION. 101504  
002800*===============================================================*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    GAUP90.
003100 AUTHOR.        M K PRICE.
003200 INSTALLATION.  COMMONWEALTH WATER RESOURCES DATA CENTER.
003300 DATE-WRITTEN.  11/19/90.
003400 DATE-COMPILED.
003500 SECURITY.      NON-CONFIDENTIAL.
003600*===============================================================*
003700 ENVIRONMENT DIVISION.
003800*---------------------------------------------------------------*
003900 CONFIGURATION SECTION.
004000*---------------------------------------------------------------*
004100 SOURCE-COMPUTER. IBM-3081.
004200 OBJECT-COMPUTER. IBM-3081.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS NUMERIC-GAUGE-ID IS '0' THRU '9'
004600     UPSI-0 ON STATUS IS P90-RERUN-REQUESTED.
004700*---------------------------------------------------------------*
004800 INPUT-OUTPUT SECTION.
004900*---------------------------------------------------------------*
005000 FILE-CONTROL.
005100     SELECT HIST-DAILY-FILE  ASSIGN TO HISTDLY
005200         FILE STATUS IS HDF-STATUS.
005300     SELECT P90-OUT-FILE     ASSIGN TO P90OUT
005400         ORGANIZATION IS INDEXED
005500         ACCESS MODE  IS SEQUENTIAL
005600         RECORD KEY   IS P90-KEY OF P90-BASELINE
005700         FILE STATUS  IS P9F-STATUS.
005800     SELECT HIST-SORT-FILE   ASSIGN TO SORTWK1.
005900*===============================================================*
006000 DATA DIVISION.
006100*---------------------------------------------------------------*
006200 FILE SECTION.
006300*---------------------------------------------------------------*
006400 FD  HIST-DAILY-FILE RECORDING MODE F.
006500     COPY HISTREC.
006600*---------------------------------------------------------------*
006700 FD  P90-OUT-FILE.
006800     COPY P90REC.
006900*---------------------------------------------------------------*
007000 SD  HIST-SORT-FILE.
007100 01  HS-SORT-RECORD.
007200     05  HS-SITE-NO                PIC X(15).
007300     05  HS-DAY-OF-YEAR             PIC 9(03).
007400     05  HS-FLOW-CFS                PIC S9(07)V99.
007500     05  HS-SITE-NAME                PIC X(50).
007600     05  HS-NORTH-SOUTH              PIC X(05).
007700     05  FILLER                      PIC X(02).
007800*---------------------------------------------------------------*
007900 WORKING-STORAGE SECTION.
008000*---------------------------------------------------------------*
008100 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008200     05  HDF-STATUS                 PIC X(02) VALUE '00'.
008300         88  HDF-OK                           VALUE '00'.
008400         88  HDF-EOF                          VALUE '10'.
008500     05  P9F-STATUS                 PIC X(02) VALUE '00'.
008600         88  P9F-OK                           VALUE '00'.
008700     05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
008800         88  SORT-END-OF-FILE                  VALUE 'Y'.
008900     05  WS-ROWS-READ                PIC 9(07) COMP VALUE 0.
009000     05  WS-ROWS-SKIPPED             PIC 9(07) COMP VALUE 0.
009100     05  WS-GROUP-COUNT              PIC 9(07) COMP VALUE 0.
009200     05  FILLER                      PIC X(04).
009300*---------------------------------------------------------------*
009400* WS-DATE-MATH-AREA -- same hand-rolled day-of-year derivation *
009500* GAUWIND uses for the window cutoff; no intrinsic FUNCTION. *
009600*---------------------------------------------------------------*
009700 01  WS-DATE-MATH-AREA.
009800     05  WS-WORK-YEAR                PIC 9(04) COMP VALUE 0.
009900     05  WS-WORK-MONTH               PIC 9(02) COMP VALUE 0.
010000     05  WS-WORK-DAY                 PIC 9(02) COMP VALUE 0.
010100     05  WS-LEAP-YEAR-SW             PIC X(01) VALUE 'N'.
010200         88  WS-IS-LEAP-YEAR                   VALUE 'Y'.
010300     05  WS-REMAINDER-4              PIC 9(02) COMP VALUE 0.
010400     05  WS-REMAINDER-100            PIC 9(02) COMP VALUE 0.
010500     05  WS-REMAINDER-400            PIC 9(03) COMP VALUE 0.
010600     05  WS-DIVIDE-QUOTIENT          PIC 9(04) COMP VALUE 0.
010700     05  WS-DAY-OF-YEAR              PIC 9(03) COMP VALUE 0.
010800     05  WS-CUM-DAYS-BEFORE-MONTH.
010900         10  FILLER                  PIC 9(03) COMP VALUE 0.
011000         10  FILLER                  PIC 9(03) COMP VALUE 31.
011100         10  FILLER                  PIC 9(03) COMP VALUE 59.
011200         10  FILLER                  PIC 9(03) COMP VALUE 90.
011300         10  FILLER                  PIC 9(03) COMP VALUE 120.
011400         10  FILLER                  PIC 9(03) COMP VALUE 151.
011500         10  FILLER                  PIC 9(03) COMP VALUE 181.
011600         10  FILLER                  PIC 9(03) COMP VALUE 212.
011700         10  FILLER                  PIC 9(03) COMP VALUE 243.
011800         10  FILLER                  PIC 9(03) COMP VALUE 273.
011900         10  FILLER                  PIC 9(03) COMP VALUE 304.
012000         10  FILLER                  PIC 9(03) COMP VALUE 334.
012100     05  FILLER                      PIC X(01).
012200*---------------------------------------------------------------*
012300 01  WS-CUM-TABLE REDEFINES WS-CUM-DAYS-BEFORE-MONTH.
012400     05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03) COMP.
012500*---------------------------------------------------------------*
012600* GROUP-FLOW-TABLE buffers one SITE-NO/DAY-OF-YEAR group's flow *
012700* values, which arrive already in ascending order because        *
012800* HS-FLOW-CFS is the trailing sort key -- 2200-COMPUTE-P90 never *
012900* has to sort the group itself, only interpolate across it. *
013000*---------------------------------------------------------------*
013100 01  GROUP-FLOW-TABLE.
013200     05  WS-GROUP-SIZE                PIC 9(04) COMP VALUE 0.
013300     05  WS-GROUP-FLOW OCCURS 1 TO 9999 TIMES
013400             DEPENDING ON WS-GROUP-SIZE
013500             INDEXED BY WSG-IDX
013600             PIC S9(07)V99.
013700     05  WS-GROUP-SITE-NO              PIC X(15) VALUE SPACE.
013800     05  WS-GROUP-DAY-OF-YEAR          PIC 9(03) VALUE 0.
013900     05  WS-GROUP-SITE-NAME            PIC X(50) VALUE SPACE.
014000     05  WS-GROUP-NORTH-SOUTH          PIC X(05) VALUE SPACE.
014100     05  FILLER                        PIC X(04).
014200*---------------------------------------------------------------*
014300 01  WS-PERCENTILE-WORK.
014400     05  WS-RANK                       PIC 9(05)V99 VALUE 0.
014500     05  WS-RANK-INT                   PIC 9(05)    COMP VALUE 0.
014600     05  WS-RANK-FRAC                  PIC 9(05)V99 VALUE 0.
014700     05  WS-LOWER-VALUE                PIC S9(07)V99 VALUE 0.
014800     05  WS-UPPER-VALUE                PIC S9(07)V99 VALUE 0.
014900     05  FILLER                        PIC X(04).
015000*===============================================================*
015100 PROCEDURE DIVISION.
015200*---------------------------------------------------------------*
015300 0000-MAIN-PROCESSING.
015400*---------------------------------------------------------------*
015500     OPEN INPUT  HIST-DAILY-FILE.
015600     OPEN OUTPUT P90-OUT-FILE.
015700     SORT HIST-SORT-FILE
015800         ON ASCENDING KEY HS-SITE-NO, HS-DAY-OF-YEAR, HS-FLOW-CFS
015900         INPUT PROCEDURE  IS 1000-LOAD-AND-SORT
016000         OUTPUT PROCEDURE IS 2000-ACCUMULATE-GROUP.
016100     CLOSE HIST-DAILY-FILE
016200           P90-OUT-FILE.
016300     DISPLAY 'GAUP90 ROWS READ          : ' WS-ROWS-READ.
016400     DISPLAY 'GAUP90 ROWS SKIPPED       : ' WS-ROWS-SKIPPED.
016500     DISPLAY 'GAUP90 BASELINE GROUPS    : ' WS-GROUP-COUNT.
016600     GOBACK.
016700*---------------------------------------------------------------*
016800 1000-LOAD-AND-SORT SECTION.
016900*---------------------------------------------------------------*
017000     PERFORM 8000-READ-HIST-RECORD.
017100     PERFORM 1100-PROCESS-HIST-RECORD
017200         UNTIL HDF-EOF.
017300 1000-DUMMY SECTION.
017400*---------------------------------------------------------------*
017500 1100-PROCESS-HIST-RECORD.
017600*---------------------------------------------------------------*
017700     IF HDF-FLOW-CFS-X IS NOT NUMERIC OR HDF-FLOW-CFS-X = SPACE
017800         ADD 1                        TO WS-ROWS-SKIPPED
017900     ELSE
018000         PERFORM 1200-DERIVE-DAY-OF-YEAR
018100         PERFORM 1300-RELEASE-SORT-RECORD
018200     END-IF.
018300     PERFORM 8000-READ-HIST-RECORD.
018400*---------------------------------------------------------------*
018500 1200-DERIVE-DAY-OF-YEAR.
018600*---------------------------------------------------------------*
018700     MOVE HDD-CC-YEAR                  TO WS-WORK-YEAR.
018800     MOVE HDD-MONTH                     TO WS-WORK-MONTH.
018900     MOVE HDD-DAY                        TO WS-WORK-DAY.
019000     PERFORM 1210-TEST-LEAP-YEAR.
019100     MOVE WS-CUM-DAYS (WS-WORK-MONTH)    TO WS-DAY-OF-YEAR.
019200     IF WS-IS-LEAP-YEAR AND WS-WORK-MONTH > 2
019300         ADD 1                           TO WS-DAY-OF-YEAR
019400     END-IF.
019500     ADD WS-WORK-DAY                     TO WS-DAY-OF-YEAR.
019600*---------------------------------------------------------------*
019700 1210-TEST-LEAP-YEAR.
019800*---------------------------------------------------------------*
019900     MOVE 'N'                            TO WS-LEAP-YEAR-SW.
020000     DIVIDE WS-WORK-YEAR BY 4 GIVING WS-DIVIDE-QUOTIENT
020100         REMAINDER WS-REMAINDER-4.
020200     IF WS-REMAINDER-4 = 0
020300         DIVIDE WS-WORK-YEAR BY 100 GIVING WS-DIVIDE-QUOTIENT
020400             REMAINDER WS-REMAINDER-100
020500         IF WS-REMAINDER-100 NOT = 0
020600             SET WS-IS-LEAP-YEAR TO TRUE
020700         ELSE
020800             DIVIDE WS-WORK-YEAR BY 400 GIVING WS-DIVIDE-QUOTIENT
020900                 REMAINDER WS-REMAINDER-400
021000             IF WS-REMAINDER-400 = 0
021100                 SET WS-IS-LEAP-YEAR TO TRUE
021200             END-IF
021300         END-IF
021400     END-IF.
021500*---------------------------------------------------------------*
021600 1300-RELEASE-SORT-RECORD.
021700*---------------------------------------------------------------*
021800     MOVE HD-SITE-NO                     TO HS-SITE-NO.
021900     MOVE WS-DAY-OF-YEAR                 TO HS-DAY-OF-YEAR.
022000     MOVE HD-FLOW-CFS                    TO HS-FLOW-CFS.
022100     MOVE HD-SITE-NAME                    TO HS-SITE-NAME.
022200     IF HD-LATITUDE >= 37.5
022300         MOVE 'NORTH'                      TO HS-NORTH-SOUTH
022400     ELSE
022500         MOVE 'SOUTH'                      TO HS-NORTH-SOUTH
022600     END-IF.
022700     RELEASE HS-SORT-RECORD.
022800     ADD 1                                TO WS-ROWS-READ.
022900*---------------------------------------------------------------*
023000 2000-ACCUMULATE-GROUP SECTION.
023100*---------------------------------------------------------------*
023200     MOVE SPACE                           TO WS-GROUP-SITE-NO.
023300     MOVE 0                               TO WS-GROUP-SIZE.
023400     PERFORM 8200-RETURN-SORT-RECORD.
023500     PERFORM 2100-PROCESS-SORTED-ROW
023600         UNTIL SORT-END-OF-FILE.
023700     IF WS-GROUP-SIZE > 0
023800         PERFORM 2200-COMPUTE-P90
023900         PERFORM 3000-WRITE-BASELINE-RECORD
024000     END-IF.
024100 2000-DUMMY SECTION.
024200*---------------------------------------------------------------*
024300 2100-PROCESS-SORTED-ROW.
024400*---------------------------------------------------------------*
024500     IF HS-SITE-NO NOT = WS-GROUP-SITE-NO OR
024600        HS-DAY-OF-YEAR NOT = WS-GROUP-DAY-OF-YEAR
024700         IF WS-GROUP-SIZE > 0
024800             PERFORM 2200-COMPUTE-P90
024900             PERFORM 3000-WRITE-BASELINE-RECORD
025000         END-IF
025100         MOVE HS-SITE-NO                  TO WS-GROUP-SITE-NO
025200         MOVE HS-DAY-OF-YEAR               TO WS-GROUP-DAY-OF-YEAR
025300         MOVE HS-SITE-NAME                 TO WS-GROUP-SITE-NAME
025400         MOVE HS-NORTH-SOUTH               TO WS-GROUP-NORTH-SOUTH
025500         MOVE 0                             TO WS-GROUP-SIZE
025600     END-IF.
025700     ADD 1                                  TO WS-GROUP-SIZE.
025800     MOVE HS-FLOW-CFS                       TO
025900         WS-GROUP-FLOW (WS-GROUP-SIZE).
026000     PERFORM 8200-RETURN-SORT-RECORD.
026100*---------------------------------------------------------------*
026200 2200-COMPUTE-P90.
026300*---------------------------------------------------------------*
026400     IF WS-GROUP-SIZE = 1
026500         MOVE WS-GROUP-FLOW (1)             TO P90-FLOW-CFS
026600     ELSE
026700         COMPUTE WS-RANK = 1 + (0.9 * (WS-GROUP-SIZE - 1))
026800         MOVE WS-RANK                        TO WS-RANK-INT
026900         COMPUTE WS-RANK-FRAC = WS-RANK - WS-RANK-INT
027000         MOVE WS-GROUP-FLOW (WS-RANK-INT)    TO WS-LOWER-VALUE
027100         IF WS-RANK-FRAC = 0
027200             MOVE WS-LOWER-VALUE              TO P90-FLOW-CFS
027300         ELSE
027400            MOVE WS-GROUP-FLOW (WS-RANK-INT + 1) TO WS-UPPER-VALUE
027500             COMPUTE P90-FLOW-CFS ROUNDED =
027600                 WS-LOWER-VALUE +
027700                (WS-RANK-FRAC * (WS-UPPER-VALUE - WS-LOWER-VALUE))
027800         END-IF
027900     END-IF.
028000*---------------------------------------------------------------*
028100 3000-WRITE-BASELINE-RECORD.
028200*---------------------------------------------------------------*
028300     MOVE WS-GROUP-SITE-NO                  TO PK-SITE-NO.
028400     MOVE WS-GROUP-DAY-OF-YEAR               TO PK-DAY-OF-YEAR.
028500     MOVE WS-GROUP-SITE-NAME                 TO P90-SITE-NAME.
028600     MOVE WS-GROUP-NORTH-SOUTH                TO P90-NORTH-SOUTH.
028700     WRITE P90-BASELINE
028800         INVALID KEY
028900             DISPLAY 'GAUP90: DUPLICATE BASELINE KEY, STATUS '
029000                 P9F-STATUS.
029100     ADD 1                                    TO WS-GROUP-COUNT.
029200*---------------------------------------------------------------*
029300 8000-READ-HIST-RECORD.
029400*---------------------------------------------------------------*
029500     READ HIST-DAILY-FILE
029600         AT END
029700             SET HDF-EOF TO TRUE.
029800*---------------------------------------------------------------*
029900 8200-RETURN-SORT-RECORD.
030000*---------------------------------------------------------------*
030100     RETURN HIST-SORT-FILE
030200         AT END
030300             SET SORT-END-OF-FILE TO TRUE.
