000100*---------------------------------------------------------------*
000200* GAUGETBL  --  LINKAGE SECTION table COPYd by GAUP90LK and by   *
000300*               every program that CALLs it (GAUHFLO, GAUPROC).  *
000400* *
000500* PROGRAM-ACTION of 'ONE' is the only action implemented today, *
000600* the caller loads the SITE-NO/DAY-OF-YEAR key into slot *
000700* RECORD-TABLE-SIZE of TBL-P90-BASELINE and GAUP90LK overlays *
000800* that same slot with the matched row, or sets RECORD-TABLE-SIZE *
000900* to zero when no baseline exists for that gauge/day.  'ALL' is *
001000* carried forward from the shop's older table copybooks for a *
001100* future bulk-dump caller and is not exercised by this system. *
001200*---------------------------------------------------------------*
001300 01  RECORD-TABLE-SIZE   PIC S9(03) USAGE IS COMP.
001400 01  RECORD-TABLE-INDEX  PIC S9(03) USAGE IS COMP.
001500*
001600 01  PROGRAM-ACTION      PIC X(03).
001700     88 ALL-RECORDS      VALUE 'ALL'.
001800     88 ONE-RECORD       VALUE 'ONE'.
001900*
002000 01  RECORD-TABLE.
002100 02  TBL-P90-BASELINE OCCURS 1 TO 999 TIMES
002200      DEPENDING ON RECORD-TABLE-SIZE.
002300     05  TBL-SITE-NO                 PIC X(15).
002400     05  TBL-DAY-OF-YEAR              PIC 9(03).
002500     05  TBL-SITE-NAME                PIC X(50).
002600     05  TBL-NORTH-SOUTH               PIC X(05).
002700     05  TBL-P90-FLOW-CFS              PIC S9(07)V99.
